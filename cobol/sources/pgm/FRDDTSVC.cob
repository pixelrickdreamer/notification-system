000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDDTSVC.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : FRAUD DETECTION SERVICE - MAIN BATCH DRIVER FOR
001000*              THE FRAUD/EVENT SCREENING SUBSYSTEM.  LOADS THE
001100*              EXTERNALLY-MAINTAINED FRAUD RULE TABLE INTO
001200*              WORKING STORAGE IN ASCENDING PRIORITY ORDER,
001300*              THEN READS EACH INCOMING APPLICATION AND CALLS
001400*              FRDVEVAL ONCE PER ENABLED RULE, CALLS FRDREACT
001500*              FOR EVERY MATCHED RULE'S ACTION, AND WRITES THE
001600*              AUDIT-LOG/NOTIFICATIONS/ROUTED-APPS OUTPUT FILES.
001700*===========================================================
001800* HISTORY OF MODIFICATION:
001900*===========================================================
002000* TAG     DEV     DATE        DESCRIPTION
002100*-----------------------------------------------------------
002200* FRD001  ACNMTN  14/03/1991  INITIAL VERSION - LOAD RULE
002300*                 TABLE, EVALUATE, WRITE AUDIT LOG.
002400*-----------------------------------------------------------
002500* FRD9207 TMPKLC  18/09/1992  ADDED MULTI-ACTION PROCESSING -
002600*                 ALL MATCHED RULES NOW FIRE THEIR REACTION,
002700*                 NOT JUST THE HIGHEST-PRIORITY ONE, WITH A
002800*                 STOP ON THE FIRST BLOCK.  PREVIOUSLY ONLY
002900*                 THE PRIMARY RULE'S ACTION WAS EXECUTED.
003000*-----------------------------------------------------------
003100* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - RUN TIMESTAMP
003200*                 NOW CARRIES A 4-DIGIT YEAR THROUGHOUT; ACCEPT
003300*                 FROM DATE CHANGED TO THE YYYYMMDD FORM.
003400*-----------------------------------------------------------
003500* FRD0602 CMPESQ  03/05/2006  E-REQUEST 19044 - WIDENED THE
003600*                 MATCHED-RULE-NAMES BUILD LOOP TO MATCH THE
003700*                 WIDER AUDIT-MATCHED-RULE-NAMES FIELD.
003800*-----------------------------------------------------------
003900* FRD2K11 VENL29  18/05/2011  E-REQUEST 33810 - FIELD LOOKUP
004000*                 NOW SCANS 5 APP-FIELD-ENTRY OCCURRENCES
004100*                 (WAS 3) TO MATCH THE WIDER APPLICATION
004200*                 RECORD.
004300*-----------------------------------------------------------
004400* REM452  TMPSRK  11/02/2017  JIRA LOG REM-452 - NO CHANGE TO
004500*                 THIS DRIVER; NOTED HERE BECAUSE THE RULE
004600*                 TABLE LOADED BELOW MAY NOW CARRY RX/IL/NL/
004700*                 IN/NN OPERATORS, EVALUATED TRANSPARENTLY BY
004800*                 FRDVEVAL.
004900*-----------------------------------------------------------
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005800        C01 IS TOP-OF-FORM
005900        UPSI-0 IS UPSI-SWITCH-0
006000               ON  STATUS IS U0-ON
006100               OFF STATUS IS U0-OFF.
006200*                 UPSI-0 ON = EXTRA CONTROL-TOTAL DETAIL TO
006300*                 SYSOUT (NOT USED BY THIS VERSION, RESERVED).
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT APPLICATIONS-IN  ASSIGN TO APPLICATIONS-IN
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000
007100     SELECT FRAUD-RULES-IN   ASSIGN TO FRAUD-RULES-IN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WK-C-FILE-STATUS.
007400
007500     SELECT AUDIT-LOG-OUT    ASSIGN TO AUDIT-LOG-OUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WK-C-FILE-STATUS.
007800
007900     SELECT NOTIFICATIONS-OUT ASSIGN TO NOTIFICATIONS-OUT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WK-C-FILE-STATUS.
008200
008300     SELECT ROUTED-APPS-OUT  ASSIGN TO ROUTED-APPS-OUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WK-C-FILE-STATUS.
008600
008700 EJECT
008800***************
008900 DATA DIVISION.
009000***************
009100 FILE SECTION.
009200*************
009300 FD  APPLICATIONS-IN
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS FRD-APPLICATION-RECORD.
009600     COPY FRDAPPRC.
009700
009800 FD  FRAUD-RULES-IN
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS FRD-FRAUD-RULE-RECORD.
010100     COPY FRDRULRC.
010200
010300 FD  AUDIT-LOG-OUT
010400     LABEL RECORDS ARE OMITTED
010500     DATA RECORD IS FRD-AUDIT-LOG-RECORD.
010600     COPY FRDAUDRC.
010700
010800 FD  NOTIFICATIONS-OUT
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS FRD-NOTIFICATION-RECORD.
011100     COPY FRDNOTRC.
011200
011300 FD  ROUTED-APPS-OUT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS FRD-ROUTED-APP-RECORD.
011600     COPY FRDRTERC.
011700
011800 EJECT
011900 WORKING-STORAGE SECTION.
012000***********************
012100 01  FILLER                  PIC X(24) VALUE
012200        "** PROGRAM FRDDTSVC **".
012300
012400     COPY FRDCWRK.
012500
012600* ----------------------------------------------------------
012700* ENABLED-RULE TABLE - LOADED ONCE AT A000, HELD IN ASCENDING
012800* RULE-PRIORITY ORDER FOR THE WHOLE RUN (INDEXED ACCESS IS NOT
012900* AVAILABLE FOR THIS FILE - SEE FILE DESCRIPTION - SO THE
013000* SORTED WORKING SET IS BUILT BY HAND WITH AN INSERTION SORT
013100* AS EACH ENABLED RULE IS READ).
013200* ----------------------------------------------------------
013300 01  WK-T-RULE-TABLE.
013400     05  WK-T-RULE-COUNT         PIC 9(05) COMP VALUE 0.
013500     05  WK-T-RULE-ENTRY OCCURS 200 TIMES.
013600         10  WK-T-RULE-ID              PIC 9(09)      COMP-3.
013700         10  WK-T-RULE-NAME            PIC X(40).
013800         10  WK-T-RULE-PRIORITY        PIC 9(05)      COMP-3.
013900         10  WK-T-RULE-FIELD-PATH      PIC X(30).
014000         10  WK-T-RULE-OPERATOR        PIC X(04).
014100         10  WK-T-RULE-VALUE           PIC X(60).
014200         10  WK-T-RULE-ACTION-TYPE     PIC X(06).
014300             88  WK-T-ACTION-IS-FLAG       VALUE "FLAG".
014400             88  WK-T-ACTION-IS-BLOCK      VALUE "BLOCK".
014500             88  WK-T-ACTION-IS-ROUTE      VALUE "ROUTE".
014600             88  WK-T-ACTION-IS-ENRICH     VALUE "ENRICH".
014700         10  WK-T-RULE-ACTION-REASON   PIC X(60).
014800         10  WK-T-RULE-ACTION-SEVERITY PIC X(06).
014900         10  WK-T-RULE-ACTION-TOPIC    PIC X(20).
015000
015100* ----------------------------------------------------------
015200* MATCHED-RULE WORKING SET - REBUILT FOR EACH APPLICATION.
015300* HOLDS THE SUBSCRIPTS (INTO WK-T-RULE-TABLE) OF THE RULES
015400* THAT MATCHED, IN THE ORDER THEY MATCHED.
015500* ----------------------------------------------------------
015600 01  WK-M-MATCH-AREA.
015700     05  WK-M-MATCHED-COUNT      PIC 9(05) COMP VALUE 0.
015800     05  WK-M-MATCHED-IDX OCCURS 200 TIMES PIC 9(05) COMP.
015900
016000 01  WK-N-WORK-AREA.
016100     05  WK-N-RULES-EVALUATED    PIC 9(05) COMP.
016200     05  WK-N-OLD-COUNT          PIC 9(05) COMP.
016300     05  WK-N-INSERT-POS         PIC 9(05) COMP.
016400     05  WK-N-SUB                PIC 9(05) COMP.
016500     05  WK-N-SUB2               PIC 9(03) COMP.
016600     05  WK-N-CUR-IDX            PIC 9(05) COMP.
016700     05  WK-N-PRIMARY-IDX        PIC 9(05) COMP.
016800     05  WK-N-TRIM-LEN           PIC 9(03) COMP.
016900     05  WK-N-NOTIF-SEQ          PIC 9(07) COMP VALUE 0.
017000
017100 01  WK-C-FIELD-FOUND-SWITCH     PIC X(01) VALUE "N".
017200     88  WK-C-FIELD-WAS-FOUND        VALUE "Y".
017300 77  WK-C-STOP-ACTIONS            PIC X(01) VALUE "N".
017400     88  WK-C-STOP-ACTIONS-NOW        VALUE "Y".
017500
017600* ----------------------------------------------------------
017700* COMMA-LIST BUILD WORK AREA (AUDIT-MATCHED-RULE-IDS/NAMES) -
017800* NO INTRINSIC FUNCTION IS AVAILABLE TO TRIM TRAILING BLANKS
017900* SO A TRAILING-BLANK BACKWARD SCAN IS USED, AS ELSEWHERE IN
018000* THIS SUBSYSTEM (SEE FRDVEVAL/FRDREACT).
018100* ----------------------------------------------------------
018200 01  WK-C-TRIM-BUFFER             PIC X(60).
018300 01  WK-C-TRIM-BUFFER-R REDEFINES WK-C-TRIM-BUFFER.
018400     05  WK-C-TRIM-CHAR           PIC X(01) OCCURS 60 TIMES.
018500 01  WK-C-IDS-POINTER             PIC 9(03) COMP.
018600 01  WK-C-NAMES-POINTER           PIC 9(03) COMP.
018700 01  WK-C-RULE-ID-EDIT            PIC ZZZZZZZZ9.
018800 01  WK-C-NOTIF-SEQ-TEXT          PIC 9(07).
018900 01  WK-C-NOTIF-SEQ-EDIT REDEFINES WK-C-NOTIF-SEQ-TEXT
019000                                   PIC ZZZZZZ9.
019100
019200* ----------------------------------------------------------
019300* END-OF-RUN CONTROL-TOTAL PRINT LINE - BUILT ONE COUNTER AT
019400* A TIME IN D000, DISPLAYED TO SYSOUT AS ONE 80-BYTE LINE.
019500* ----------------------------------------------------------
019600 01  WK-P-TOTALS-LINE.
019700     05  WK-P-TOTALS-LABEL        PIC X(30).
019800     05  WK-P-TOTALS-VALUE        PIC ZZZ,ZZZ,ZZ9.
019900     05  FILLER                   PIC X(39).
020000 01  WK-P-TOTALS-LINE-R REDEFINES WK-P-TOTALS-LINE.
020100     05  WK-P-TOTALS-TEXT         PIC X(80).
020200
020300* ----------------------------------------------------------
020400* APP-FIELD-TABLE LOOKUP WORK AREA AND CONTROL-TOTAL COUNTERS
020500* ----------------------------------------------------------
020600 01  WK-N-TOTAL-AREA.
020700     05  WK-N-APPS-PROCESSED     PIC 9(07) COMP VALUE 0.
020800     05  WK-N-APPS-FLAGGED       PIC 9(07) COMP VALUE 0.
020900     05  WK-N-APPS-CLEAN         PIC 9(07) COMP VALUE 0.
021000     05  WK-N-APPS-BLOCKED       PIC 9(07) COMP VALUE 0.
021100
021200     COPY FRDVLNK.
021300     COPY FRDRLNK.
021400
021500 EJECT
021600******************************
021700 PROCEDURE DIVISION.
021800******************************
021900 MAIN-MODULE.
022000     PERFORM A000-LOAD-RULE-TABLE
022100        THRU A999-LOAD-RULE-TABLE-EX.
022200     PERFORM B000-PROCESS-APPLICATIONS
022300        THRU B999-PROCESS-APPLICATIONS-EX.
022400     PERFORM D000-REPORT-CONTROL-TOTALS
022500        THRU D999-REPORT-CONTROL-TOTALS-EX.
022600     STOP RUN.
022700
022800*-------------------------------------------------------------
022900 A000-LOAD-RULE-TABLE.
023000*-------------------------------------------------------------
023100     OPEN INPUT FRAUD-RULES-IN.
023200     PERFORM A010-READ-FRAUD-RULE
023300        THRU A010-READ-FRAUD-RULE-EX.
023400     PERFORM A020-PROCESS-ONE-RULE
023500        THRU A020-PROCESS-ONE-RULE-EX
023600        UNTIL WK-C-FRAUD-RULES-DONE.
023700     CLOSE FRAUD-RULES-IN.
023800 A999-LOAD-RULE-TABLE-EX.
023900 EXIT.
024000
024100 A010-READ-FRAUD-RULE.
024200     READ FRAUD-RULES-IN
024300        AT END MOVE "Y" TO WK-C-FRAUD-RULES-EOF
024400     END-READ.
024500 A010-READ-FRAUD-RULE-EX.
024600 EXIT.
024700
024800 A020-PROCESS-ONE-RULE.
024900     IF RULE-IS-ENABLED
025000        PERFORM A030-INSERT-RULE-IN-ORDER
025100           THRU A030-INSERT-RULE-IN-ORDER-EX
025200     END-IF.
025300     PERFORM A010-READ-FRAUD-RULE
025400        THRU A010-READ-FRAUD-RULE-EX.
025500 A020-PROCESS-ONE-RULE-EX.
025600 EXIT.
025700
025800* THE TABLE IS BUILT IN ASCENDING RULE-PRIORITY ORDER AS EACH
025900* ENABLED RULE IS READ - A STABLE INSERTION SORT, SO TWO RULES
026000* WITH THE SAME PRIORITY KEEP THEIR FILE ORDER.
026100 A030-INSERT-RULE-IN-ORDER.
026200     MOVE WK-T-RULE-COUNT         TO WK-N-OLD-COUNT.
026300     PERFORM A035-TEST-INSERT-SLOT
026400        THRU A035-TEST-INSERT-SLOT-EX
026500        VARYING WK-N-INSERT-POS FROM 1 BY 1
026600        UNTIL WK-N-INSERT-POS > WK-N-OLD-COUNT
026700           OR WK-T-RULE-PRIORITY(WK-N-INSERT-POS) > RULE-PRIORITY.
026800     ADD 1                        TO WK-T-RULE-COUNT.
026900     PERFORM A036-SHIFT-ONE-DOWN
027000        THRU A036-SHIFT-ONE-DOWN-EX
027100        VARYING WK-N-SUB FROM WK-T-RULE-COUNT BY -1
027200        UNTIL WK-N-SUB <= WK-N-INSERT-POS.
027300     MOVE RULE-ID                 TO
027400           WK-T-RULE-ID(WK-N-INSERT-POS).
027500     MOVE RULE-NAME               TO
027600           WK-T-RULE-NAME(WK-N-INSERT-POS).
027700     MOVE RULE-PRIORITY           TO
027800           WK-T-RULE-PRIORITY(WK-N-INSERT-POS).
027900     MOVE RULE-FIELD-PATH         TO
028000           WK-T-RULE-FIELD-PATH(WK-N-INSERT-POS).
028100     MOVE RULE-OPERATOR           TO
028200           WK-T-RULE-OPERATOR(WK-N-INSERT-POS).
028300     MOVE RULE-VALUE              TO
028400           WK-T-RULE-VALUE(WK-N-INSERT-POS).
028500     MOVE RULE-ACTION-TYPE        TO
028600           WK-T-RULE-ACTION-TYPE(WK-N-INSERT-POS).
028700     MOVE RULE-ACTION-REASON      TO
028800           WK-T-RULE-ACTION-REASON(WK-N-INSERT-POS).
028900     MOVE RULE-ACTION-SEVERITY    TO
029000           WK-T-RULE-ACTION-SEVERITY(WK-N-INSERT-POS).
029100     MOVE RULE-ACTION-TOPIC       TO
029200           WK-T-RULE-ACTION-TOPIC(WK-N-INSERT-POS).
029300 A030-INSERT-RULE-IN-ORDER-EX.
029400 EXIT.
029500
029600 A035-TEST-INSERT-SLOT.
029700     CONTINUE.
029800 A035-TEST-INSERT-SLOT-EX.
029900 EXIT.
030000
030100 A036-SHIFT-ONE-DOWN.
030200     MOVE WK-T-RULE-ID(WK-N-SUB - 1)
030300                             TO WK-T-RULE-ID(WK-N-SUB).
030400     MOVE WK-T-RULE-NAME(WK-N-SUB - 1)
030500                             TO WK-T-RULE-NAME(WK-N-SUB).
030600     MOVE WK-T-RULE-PRIORITY(WK-N-SUB - 1)
030700                             TO WK-T-RULE-PRIORITY(WK-N-SUB).
030800     MOVE WK-T-RULE-FIELD-PATH(WK-N-SUB - 1)
030900                             TO WK-T-RULE-FIELD-PATH(WK-N-SUB).
031000     MOVE WK-T-RULE-OPERATOR(WK-N-SUB - 1)
031100                             TO WK-T-RULE-OPERATOR(WK-N-SUB).
031200     MOVE WK-T-RULE-VALUE(WK-N-SUB - 1)
031300                             TO WK-T-RULE-VALUE(WK-N-SUB).
031400     MOVE WK-T-RULE-ACTION-TYPE(WK-N-SUB - 1)
031500                             TO WK-T-RULE-ACTION-TYPE(WK-N-SUB).
031600     MOVE WK-T-RULE-ACTION-REASON(WK-N-SUB - 1)
031700                             TO WK-T-RULE-ACTION-REASON(WK-N-SUB).
031800     MOVE WK-T-RULE-ACTION-SEVERITY(WK-N-SUB - 1)
031900                             TO
032000           WK-T-RULE-ACTION-SEVERITY(WK-N-SUB).
032100     MOVE WK-T-RULE-ACTION-TOPIC(WK-N-SUB - 1)
032200                             TO WK-T-RULE-ACTION-TOPIC(WK-N-SUB).
032300 A036-SHIFT-ONE-DOWN-EX.
032400 EXIT.
032500
032600*-------------------------------------------------------------
032700 B000-PROCESS-APPLICATIONS.
032800*-------------------------------------------------------------
032900     ACCEPT WK-C-RUN-DATE-NUM FROM DATE YYYYMMDD.
033000     ACCEPT WK-C-RUN-TIME-NUM FROM TIME.
033100     STRING WK-C-RUN-YYYY  "-" WK-C-RUN-MM  "-" WK-C-RUN-DD
033200            "T" WK-C-RUN-HH ":" WK-C-RUN-MI ":" WK-C-RUN-SS
033300            ".000000"
033400        DELIMITED BY SIZE INTO WK-C-RUN-TIMESTAMP-TEXT.
033500     OPEN INPUT  APPLICATIONS-IN.
033600     OPEN OUTPUT AUDIT-LOG-OUT.
033700     OPEN OUTPUT NOTIFICATIONS-OUT.
033800     OPEN OUTPUT ROUTED-APPS-OUT.
033900     PERFORM B010-READ-APPLICATION
034000        THRU B010-READ-APPLICATION-EX.
034100     PERFORM B020-PROCESS-ONE-APPLICATION
034200        THRU B020-PROCESS-ONE-APPLICATION-EX
034300        UNTIL WK-C-APPLICATIONS-DONE.
034400     CLOSE APPLICATIONS-IN.
034500     CLOSE AUDIT-LOG-OUT.
034600     CLOSE NOTIFICATIONS-OUT.
034700     CLOSE ROUTED-APPS-OUT.
034800 B999-PROCESS-APPLICATIONS-EX.
034900 EXIT.
035000
035100 B010-READ-APPLICATION.
035200     READ APPLICATIONS-IN
035300        AT END MOVE "Y" TO WK-C-APPLICATIONS-EOF
035400     END-READ.
035500 B010-READ-APPLICATION-EX.
035600 EXIT.
035700
035800 B020-PROCESS-ONE-APPLICATION.
035900     ADD 1                     TO WK-N-APPS-PROCESSED.
036000     PERFORM C100-EVALUATE-RULES
036100        THRU C100-EVALUATE-RULES-EX.
036200     PERFORM C200-DETERMINE-DISPOSITION
036300        THRU C200-DETERMINE-DISPOSITION-EX.
036400     PERFORM C300-WRITE-AUDIT-RECORD
036500        THRU C300-WRITE-AUDIT-RECORD-EX.
036600     PERFORM B010-READ-APPLICATION
036700        THRU B010-READ-APPLICATION-EX.
036800 B020-PROCESS-ONE-APPLICATION-EX.
036900 EXIT.
037000
037100*-------------------------------------------------------------
037200* EVALUATE EVERY ENABLED RULE, IN PRIORITY ORDER, AGAINST THE
037300* CURRENT APPLICATION.  BUILDS WK-M-MATCH-AREA FOR THIS APP.
037400*-------------------------------------------------------------
037500 C100-EVALUATE-RULES.
037600     MOVE WK-T-RULE-COUNT      TO WK-N-RULES-EVALUATED.
037700     MOVE 0                    TO WK-M-MATCHED-COUNT.
037800     PERFORM C110-EVALUATE-ONE-RULE
037900        THRU C110-EVALUATE-ONE-RULE-EX
038000        VARYING WK-N-SUB FROM 1 BY 1
038100        UNTIL WK-N-SUB > WK-T-RULE-COUNT.
038200 C100-EVALUATE-RULES-EX.
038300 EXIT.
038400
038500 C110-EVALUATE-ONE-RULE.
038600     MOVE WK-T-RULE-FIELD-PATH(WK-N-SUB) TO WK-L-FIELD-NAME.
038700     PERFORM C120-LOOKUP-APP-FIELD
038800        THRU C120-LOOKUP-APP-FIELD-EX.
038900     MOVE WK-T-RULE-OPERATOR(WK-N-SUB)   TO WK-L-OPERATOR.
039000     MOVE WK-T-RULE-VALUE(WK-N-SUB)      TO WK-L-COMPARE-VALUE.
039100     CALL "FRDVEVAL" USING WK-L-VEVAL-AREA.
039200     IF WK-L-RULE-MATCHED
039300        ADD 1 TO WK-M-MATCHED-COUNT
039400        MOVE WK-N-SUB TO WK-M-MATCHED-IDX(WK-M-MATCHED-COUNT)
039500     END-IF.
039600 C110-EVALUATE-ONE-RULE-EX.
039700 EXIT.
039800
039900* LOOK UP THIS RULE'S FIELD-PATH IN THE APPLICATION'S FLATTENED
040000* NAME/VALUE TABLE (UP TO 5 ENTRIES - SEE FRDAPPRC, TAG FRD2K11)
040100 C120-LOOKUP-APP-FIELD.
040200     MOVE "N"                  TO WK-C-FIELD-FOUND-SWITCH.
040300     PERFORM C125-TEST-FIELD-NAME
040400        THRU C125-TEST-FIELD-NAME-EX
040500        VARYING WK-N-SUB2 FROM 1 BY 1
040600        UNTIL WK-N-SUB2 > 5
040700           OR WK-C-FIELD-WAS-FOUND.
040800     IF WK-C-FIELD-WAS-FOUND
040900        MOVE "Y"                  TO WK-L-FIELD-PRESENT
041000        MOVE APP-FIELD-VALUE(WK-N-SUB2) TO WK-L-FIELD-VALUE
041100     ELSE
041200        MOVE "N"                  TO WK-L-FIELD-PRESENT
041300        MOVE SPACES               TO WK-L-FIELD-VALUE
041400     END-IF.
041500 C120-LOOKUP-APP-FIELD-EX.
041600 EXIT.
041700
041800 C125-TEST-FIELD-NAME.
041900     IF APP-FIELD-NAME(WK-N-SUB2) = WK-L-FIELD-NAME
042000        MOVE "Y"               TO WK-C-FIELD-FOUND-SWITCH
042100     END-IF.
042200 C125-TEST-FIELD-NAME-EX.
042300 EXIT.
042400
042500*-------------------------------------------------------------
042600* SET THE FINAL DISPOSITION AND FIRE EACH MATCHED RULE'S
042700* REACTION, STOPPING AFTER THE FIRST BLOCK (FRD9207).
042800*-------------------------------------------------------------
042900 C200-DETERMINE-DISPOSITION.
043000     IF WK-M-MATCHED-COUNT = 0
043100        MOVE SPACES               TO AUDIT-FINAL-ACTION
043200        MOVE SPACES               TO AUDIT-ACTION-DETAILS
043300        PERFORM C250-ROUTE-CLEAN
043400           THRU C250-ROUTE-CLEAN-EX
043500     ELSE
043600        ADD 1                     TO WK-N-APPS-FLAGGED
043700        MOVE WK-M-MATCHED-IDX(1)  TO WK-N-PRIMARY-IDX
043800        MOVE WK-T-RULE-ACTION-TYPE(WK-N-PRIMARY-IDX)
043900                                  TO AUDIT-FINAL-ACTION
044000        MOVE "N"                  TO WK-C-STOP-ACTIONS
044100        PERFORM C270-EXECUTE-ONE-ACTION
044200           THRU C270-EXECUTE-ONE-ACTION-EX
044300           VARYING WK-N-SUB FROM 1 BY 1
044400           UNTIL WK-N-SUB > WK-M-MATCHED-COUNT
044500              OR WK-C-STOP-ACTIONS-NOW
044600        IF AUDIT-ACTION-IS-BLOCK
044700           ADD 1                  TO WK-N-APPS-BLOCKED
044800        END-IF
044900     END-IF.
045000 C200-DETERMINE-DISPOSITION-EX.
045100 EXIT.
045200
045300 C250-ROUTE-CLEAN.
045400     MOVE "clean-apps"            TO ROUTE-DEST-TOPIC.
045500     MOVE APP-ID                  TO ROUTE-APPLICATION-ID.
045600     MOVE SPACES                  TO ROUTE-EXTRA-REASON.
045700     MOVE SPACES                  TO ROUTE-EXTRA-SEVERITY.
045800     MOVE SPACES                  TO ROUTE-EXTRA-RULE-NAME.
045900     WRITE FRD-ROUTED-APP-RECORD.
046000     ADD 1                        TO WK-N-APPS-CLEAN.
046100 C250-ROUTE-CLEAN-EX.
046200 EXIT.
046300
046400 C270-EXECUTE-ONE-ACTION.
046500     MOVE WK-M-MATCHED-IDX(WK-N-SUB)     TO WK-N-CUR-IDX.
046600     MOVE WK-T-RULE-ACTION-TYPE(WK-N-CUR-IDX)
046700                                   TO WK-L-REACT-ACTION-TYPE.
046800     MOVE APP-ID                  TO WK-L-REACT-APP-ID.
046900     MOVE WK-T-RULE-NAME(WK-N-CUR-IDX)
047000                                   TO WK-L-REACT-RULE-NAME.
047100     MOVE WK-T-RULE-ACTION-REASON(WK-N-CUR-IDX)
047200                                   TO WK-L-REACT-ACTION-REASON.
047300     MOVE WK-T-RULE-ACTION-SEVERITY(WK-N-CUR-IDX)
047400                                   TO WK-L-REACT-ACTION-SEVERITY.
047500     MOVE WK-T-RULE-ACTION-TOPIC(WK-N-CUR-IDX)
047600                                   TO WK-L-REACT-ACTION-TOPIC.
047700     MOVE WK-C-RUN-TIMESTAMP-TEXT  TO WK-L-REACT-TIMESTAMP.
047800     CALL "FRDREACT" USING WK-L-REACT-AREA.
047900     IF WK-N-SUB = 1
048000        PERFORM C280-SET-AUDIT-DETAILS
048100           THRU C280-SET-AUDIT-DETAILS-EX
048200     END-IF.
048300     IF WK-L-REACT-NOTIF-WANTED
048400        PERFORM C290-WRITE-NOTIFICATION
048500           THRU C290-WRITE-NOTIFICATION-EX
048600     END-IF.
048700     IF WK-L-REACT-DEST-TOPIC NOT = SPACES
048800        PERFORM C295-WRITE-ROUTED-APP
048900           THRU C295-WRITE-ROUTED-APP-EX
049000     END-IF.
049100     IF WK-L-REACT-STOP-PROCESSING
049200        MOVE "Y"                  TO WK-C-STOP-ACTIONS
049300     END-IF.
049400 C270-EXECUTE-ONE-ACTION-EX.
049500 EXIT.
049600
049700 C280-SET-AUDIT-DETAILS.
049800     EVALUATE TRUE
049900        WHEN WK-T-ACTION-IS-FLAG(WK-N-CUR-IDX)
050000           MOVE WK-L-REACT-ROUTE-REASON TO AUDIT-ACTION-DETAILS
050100        WHEN WK-T-ACTION-IS-BLOCK(WK-N-CUR-IDX)
050200           MOVE WK-L-REACT-ROUTE-REASON TO AUDIT-ACTION-DETAILS
050300        WHEN WK-T-ACTION-IS-ROUTE(WK-N-CUR-IDX)
050400           MOVE WK-L-REACT-DEST-TOPIC   TO AUDIT-ACTION-DETAILS
050500        WHEN OTHER
050600           MOVE SPACES                  TO AUDIT-ACTION-DETAILS
050700     END-EVALUATE.
050800 C280-SET-AUDIT-DETAILS-EX.
050900 EXIT.
051000
051100 C290-WRITE-NOTIFICATION.
051200     ADD 1                          TO WK-N-NOTIF-SEQ.
051300     MOVE WK-N-NOTIF-SEQ            TO WK-C-NOTIF-SEQ-TEXT.
051400     MOVE SPACES                    TO NOTIF-ID.
051500     STRING "NOTF" WK-C-RUN-DATE-NUM WK-C-NOTIF-SEQ-EDIT
051600        DELIMITED BY SIZE INTO NOTIF-ID.
051700     MOVE WK-L-REACT-NOTIF-USER-ID  TO NOTIF-USER-ID.
051800     MOVE WK-L-REACT-NOTIF-TYPE     TO NOTIF-TYPE.
051900     MOVE WK-L-REACT-NOTIF-MESSAGE  TO NOTIF-MESSAGE.
052000     MOVE WK-C-RUN-TIMESTAMP-TEXT   TO NOTIF-TIMESTAMP.
052100     WRITE FRD-NOTIFICATION-RECORD.
052200 C290-WRITE-NOTIFICATION-EX.
052300 EXIT.
052400
052500 C295-WRITE-ROUTED-APP.
052600     MOVE WK-L-REACT-DEST-TOPIC      TO ROUTE-DEST-TOPIC.
052700     MOVE APP-ID                     TO ROUTE-APPLICATION-ID.
052800     MOVE WK-L-REACT-ROUTE-REASON    TO ROUTE-EXTRA-REASON.
052900     MOVE WK-L-REACT-ROUTE-SEVERITY  TO ROUTE-EXTRA-SEVERITY.
053000     MOVE WK-L-REACT-ROUTE-RULE-NAME TO ROUTE-EXTRA-RULE-NAME.
053100     WRITE FRD-ROUTED-APP-RECORD.
053200 C295-WRITE-ROUTED-APP-EX.
053300 EXIT.
053400
053500*-------------------------------------------------------------
053600* WRITE ONE AUDIT-LOG-RECORD PER APPLICATION - BUILDS THE
053700* COMMA-JOINED MATCHED-RULE-ID/NAME LISTS AS IT GOES.
053800*-------------------------------------------------------------
053900 C300-WRITE-AUDIT-RECORD.
054000     MOVE APP-ID                  TO AUDIT-APPLICATION-ID.
054100     MOVE APP-TYPE                TO AUDIT-APPLICATION-TYPE.
054200     MOVE APP-SOURCE-SYSTEM       TO AUDIT-SOURCE-SYSTEM.
054300     MOVE WK-N-RULES-EVALUATED    TO AUDIT-RULES-EVALUATED.
054400     MOVE WK-M-MATCHED-COUNT      TO AUDIT-RULES-MATCHED.
054500     MOVE SPACES                  TO AUDIT-MATCHED-RULE-IDS.
054600     MOVE SPACES                  TO AUDIT-MATCHED-RULE-NAMES.
054700     MOVE 1                       TO WK-C-IDS-POINTER.
054800     MOVE 1                       TO WK-C-NAMES-POINTER.
054900     PERFORM C310-APPEND-MATCHED-RULE
055000        THRU C310-APPEND-MATCHED-RULE-EX
055100        VARYING WK-N-SUB FROM 1 BY 1
055200        UNTIL WK-N-SUB > WK-M-MATCHED-COUNT.
055300     MOVE WK-C-RUN-TIMESTAMP-TEXT  TO AUDIT-PROCESSED-AT.
055400     WRITE FRD-AUDIT-LOG-RECORD.
055500 C300-WRITE-AUDIT-RECORD-EX.
055600 EXIT.
055700
055800 C310-APPEND-MATCHED-RULE.
055900     MOVE WK-M-MATCHED-IDX(WK-N-SUB)  TO WK-N-CUR-IDX.
056000     MOVE WK-T-RULE-ID(WK-N-CUR-IDX)  TO WK-C-RULE-ID-EDIT.
056100     MOVE WK-T-RULE-NAME(WK-N-CUR-IDX) TO WK-C-TRIM-BUFFER.
056200     PERFORM C900-COMPUTE-TRIM-LEN
056300        THRU C900-COMPUTE-TRIM-LEN-EX.
056400     IF WK-N-SUB = 1
056500        STRING WK-C-RULE-ID-EDIT DELIMITED BY SIZE
056600           INTO AUDIT-MATCHED-RULE-IDS
056700           WITH POINTER WK-C-IDS-POINTER
056800        END-STRING
056900        STRING WK-C-TRIM-BUFFER(1:WK-N-TRIM-LEN) DELIMITED BY SIZE
057000           INTO AUDIT-MATCHED-RULE-NAMES
057100           WITH POINTER WK-C-NAMES-POINTER
057200        END-STRING
057300     ELSE
057400        STRING ", " DELIMITED BY SIZE
057500               WK-C-RULE-ID-EDIT DELIMITED BY SIZE
057600           INTO AUDIT-MATCHED-RULE-IDS
057700           WITH POINTER WK-C-IDS-POINTER
057800        END-STRING
057900        STRING ", " DELIMITED BY SIZE
058000               WK-C-TRIM-BUFFER(1:WK-N-TRIM-LEN) DELIMITED BY SIZE
058100           INTO AUDIT-MATCHED-RULE-NAMES
058200           WITH POINTER WK-C-NAMES-POINTER
058300        END-STRING
058400     END-IF.
058500 C310-APPEND-MATCHED-RULE-EX.
058600 EXIT.
058700
058800* SHARED TRAILING-BLANK TRIM, SAME IDIOM AS FRDVEVAL/FRDREACT.
058900 C900-COMPUTE-TRIM-LEN.
059000     MOVE 60                      TO WK-N-TRIM-LEN.
059100     PERFORM C905-BACK-UP-ONE
059200        THRU C905-BACK-UP-ONE-EX
059300        VARYING WK-N-TRIM-LEN FROM 60 BY -1
059400        UNTIL WK-N-TRIM-LEN = 0
059500           OR WK-C-TRIM-CHAR(WK-N-TRIM-LEN) NOT = SPACE.
059600     IF WK-N-TRIM-LEN = 0
059700        MOVE 1                    TO WK-N-TRIM-LEN
059800     END-IF.
059900 C900-COMPUTE-TRIM-LEN-EX.
060000 EXIT.
060100
060200 C905-BACK-UP-ONE.
060300     CONTINUE.
060400 C905-BACK-UP-ONE-EX.
060500 EXIT.
060600
060700*-------------------------------------------------------------
060800* END-OF-RUN CONTROL TOTALS - ONE EDITED LINE PER COUNTER,
060900* BUILT IN WK-P-TOTALS-LINE AND DISPLAYED VIA ITS TEXT
061000* REDEFINITION (SAME HOUSE HABIT AS THE ONLINE SUMMARY
061100* SCREENS - SEE WK-P- PREFIXED GROUPS ELSEWHERE IN THE SHOP).
061200*-------------------------------------------------------------
061300 D000-REPORT-CONTROL-TOTALS.
061400*-------------------------------------------------------------
061500     DISPLAY "FRDDTSVC - FRAUD DETECTION SERVICE - RUN TOTALS".
061600     MOVE "APPLICATIONS PROCESSED . . . ." TO WK-P-TOTALS-LABEL.
061700     MOVE WK-N-APPS-PROCESSED              TO WK-P-TOTALS-VALUE.
061800     DISPLAY WK-P-TOTALS-TEXT.
061900     MOVE "APPLICATIONS FLAGGED . . . . ." TO WK-P-TOTALS-LABEL.
062000     MOVE WK-N-APPS-FLAGGED                TO WK-P-TOTALS-VALUE.
062100     DISPLAY WK-P-TOTALS-TEXT.
062200     MOVE "APPLICATIONS CLEAN . . . . . ." TO WK-P-TOTALS-LABEL.
062300     MOVE WK-N-APPS-CLEAN                  TO WK-P-TOTALS-VALUE.
062400     DISPLAY WK-P-TOTALS-TEXT.
062500     MOVE "APPLICATIONS BLOCKED . . . . ." TO WK-P-TOTALS-LABEL.
062600     MOVE WK-N-APPS-BLOCKED                TO WK-P-TOTALS-VALUE.
062700     DISPLAY WK-P-TOTALS-TEXT.
062800 D999-REPORT-CONTROL-TOTALS-EX.
062900 EXIT.
