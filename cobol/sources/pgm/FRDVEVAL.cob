000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDVEVAL.
000400 AUTHOR. A M TAN.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SUBROUTINE - EVALUATES ONE FRAUD RULE CONDITION
001000*              (FIELD PATH + OPERATOR + COMPARE VALUE) AGAINST
001100*              ONE APPLICATION FIELD VALUE PASSED BY THE CALLER.
001200*              RETURNS "Y"/"N" IN WK-L-MATCHED.  CALLED ONCE PER
001300*              ENABLED RULE, PER APPLICATION, BY FRDDTSVC.
001400*=================================================================
001500* HISTORY OF MODIFICATION:
001600*=================================================================
001700* TAG     DEV     DATE        DESCRIPTION
001800*-----------------------------------------------------------------
001900* FRD010  AMTAN   14/03/1991  INITIAL VERSION - EQ/NE/CO/NC/GT/LT
002000*                 OPERATORS ONLY.
002100*-----------------------------------------------------------------
002200* FRD9208 AMTAN   02/09/1992  ADDED GE/LE OPERATORS.
002300*-----------------------------------------------------------------
002400* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - NO DATE FIELDS
002500*                 EVALUATED HERE, CONFIRMED NO CHANGE REQUIRED,
002600*                 RECOMPILED UNDER THE YEAR 2000 PROGRAM.
002700*-----------------------------------------------------------------
002800* FRD0204 CMPESQ  11/06/2002  ADDED IL/NL (IN-LIST/NOT-IN-LIST)
002900*                 OPERATORS FOR THE COUNTRY-CODE SCREENING RULES.
003000*-----------------------------------------------------------------
003100* FRD0710 CMPESQ  19/02/2007  ADDED IN/NN (IS-NULL/IS-NOT-NULL)
003200*                 OPERATORS.
003300*-----------------------------------------------------------------
003400* REM452  TMPSRK  11/02/2017  JIRA LOG REM-452 - ADDED RX (REGEX)
003500*                 OPERATOR.  AS/400 COBOL/400 HAS NO REGEX
003600*                 ENGINE; ONLY LITERAL/ANCHORED PATTERNS (NO
003700*                 METACHARACTERS OTHER THAN LEADING ^ / TRAILING
003800*                 $) ARE SUPPORTED - ANYTHING ELSE FAILS CLOSED
003900*                 TO NOT-MATCHED, CONSISTENT WITH THE "SWALLOW
004000*                 EVALUATOR ERRORS" RULE BELOW.
004100*-----------------------------------------------------------------
004200* GP4D01 VENTEH  22/07/2020  JIRA PCRMAPKGPI-1881 - NUMERIC
004300*                 COMPARE NO LONGER ABENDS ON AN UNPARSEABLE
004400*                 RULE-VALUE; TREATED AS NOT-MATCHED INSTEAD.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400        C01 IS TOP-OF-FORM
005500        CLASS WK-C-LOWER-CLASS IS "a" THRU "z"
005600        UPSI-0 IS UPSI-SWITCH-0
005700               ON  STATUS IS U0-ON
005800               OFF STATUS IS U0-OFF.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 WORKING-STORAGE SECTION.
006400***********************
006500 01  FILLER                  PIC X(24) VALUE
006600        "** PROGRAM FRDVEVAL **".
006700
006800 01  WK-N-WORK-AREA.
006900     05  WK-N-SUB1              PIC 9(03) COMP.
007000     05  WK-N-SUB2              PIC 9(03) COMP.
007100     05  WK-N-FIELD-LEN         PIC 9(03) COMP.
007200     05  WK-N-COMPARE-LEN       PIC 9(03) COMP.
007300     05  WK-N-MATCH-COUNT       PIC 9(03) COMP.
007400     05  WK-N-LIST-POINTER      PIC 9(03) COMP.
007500
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-FIELD-LOWER       PIC X(60).
007800     05  WK-C-COMPARE-LOWER     PIC X(60).
007900     05  WK-C-FIELD-UPPER       PIC X(60).
008000     05  WK-C-LIST-SCAN         PIC X(61).
008100     05  WK-C-LIST-TOKEN        PIC X(60).
008200     05  WK-C-LIST-TOKEN-UPPER  PIC X(60).
008300     05  WK-C-REGEX-PATTERN     PIC X(60).
008400     05  WK-C-REGEX-HAS-META    PIC X(01) VALUE "N".
008500         88  WK-C-REGEX-IS-SIMPLE   VALUE "N".
008600         88  WK-C-REGEX-IS-COMPLEX  VALUE "Y".
008700     05  WK-C-FOUND-SWITCH      PIC X(01) VALUE "N".
008800         88  WK-C-SUBSTR-FOUND      VALUE "Y".
008900
009000* ----------------------------------------------------------------
009100* CHARACTER-TABLE REDEFINES OF THE COMPARE BUFFERS - USED BY THE
009200* SUBSTRING SEARCH (CO/NC) AND REGEX METACHARACTER SCAN (RX).
009300* ----------------------------------------------------------------
009400 01  WK-C-FIELD-LOWER-R REDEFINES WK-C-FIELD-LOWER.
009500     05  WK-C-FIELD-LOWER-CHAR  PIC X(01) OCCURS 60 TIMES.
009600
009700 01  WK-C-COMPARE-LOWER-R REDEFINES WK-C-COMPARE-LOWER.
009800     05  WK-C-COMPARE-LOWER-CHAR PIC X(01) OCCURS 60 TIMES.
009900
010000 01  WK-C-REGEX-PATTERN-R REDEFINES WK-C-REGEX-PATTERN.
010100     05  WK-C-REGEX-CHAR        PIC X(01) OCCURS 60 TIMES.
010200
010300* ----------------------------------------------------------------
010400* NUMERIC-PARSE WORK AREA (GT/LT/GE/LE) - NO INTRINSIC FUNCTION
010500* IS AVAILABLE ON THIS COMPILER; TEXT IS SPLIT ON THE DECIMAL
010600* POINT WITH UNSTRING AND REASSEMBLED WITH COMPUTE.
010700* ----------------------------------------------------------------
010800 01  WK-N-PARSE-AREA.
010900     05  WK-N-PARSE-TEXT        PIC X(60).
011000     05  WK-N-PARSE-SIGN        PIC X(01) VALUE "+".
011100     05  WK-N-PARSE-INT-TEXT    PIC X(60).
011200     05  WK-N-PARSE-FRAC-TEXT   PIC X(60).
011300     05  WK-N-PARSE-FRAC-PAD    PIC X(02) VALUE "00".
011400     05  WK-N-PARSE-INT-NUM     PIC 9(11).
011500     05  WK-N-PARSE-FRAC-NUM    PIC 9(02).
011600     05  WK-N-PARSE-DOT-COUNT   PIC 9(03) COMP.
011700     05  WK-N-PARSE-OK          PIC X(01).
011800         88  WK-N-PARSE-IS-OK       VALUE "Y".
011900
012000 01  WK-N-FIELD-NUMERIC         PIC S9(11)V99 COMP-3.
012100 77  WK-N-FIELD-NUMERIC-OK      PIC X(01).
012200     88  WK-N-FIELD-IS-NUMERIC      VALUE "Y".
012300 01  WK-N-COMPARE-NUMERIC       PIC S9(11)V99 COMP-3.
012400 01  WK-N-COMPARE-NUMERIC-OK    PIC X(01).
012500     88  WK-N-COMPARE-IS-NUMERIC    VALUE "Y".
012600
012700 EJECT
012800****************
012900 LINKAGE SECTION.
013000****************
013100     COPY FRDVLNK.
013200
013300 EJECT
013400****************************************
013500 PROCEDURE DIVISION USING WK-L-VEVAL-AREA.
013600****************************************
013700 MAIN-MODULE.
013800     MOVE "N"                TO WK-L-MATCHED.
013900     PERFORM B000-EVALUATE-OPERATOR
014000        THRU B999-EVALUATE-OPERATOR-EX.
014100     EXIT PROGRAM.
014200
014300*-----------------------------------------------------------------
014400 B000-EVALUATE-OPERATOR.
014500*-----------------------------------------------------------------
014600     EVALUATE WK-L-OPERATOR
014700        WHEN "EQ"
014800           PERFORM C100-OP-EQUALS
014900              THRU C100-OP-EQUALS-EX
015000        WHEN "NE"
015100           PERFORM C100-OP-EQUALS
015200              THRU C100-OP-EQUALS-EX
015300           PERFORM C105-NEGATE-MATCHED
015400              THRU C105-NEGATE-MATCHED-EX
015500        WHEN "CO"
015600           PERFORM C110-OP-CONTAINS
015700              THRU C110-OP-CONTAINS-EX
015800        WHEN "NC"
015900           PERFORM C110-OP-CONTAINS
016000              THRU C110-OP-CONTAINS-EX
016100           PERFORM C105-NEGATE-MATCHED
016200              THRU C105-NEGATE-MATCHED-EX
016300        WHEN "GT" OR "LT" OR "GE" OR "LE"
016400           PERFORM C140-OP-NUMERIC-COMPARE
016500              THRU C140-OP-NUMERIC-COMPARE-EX
016600        WHEN "RX"
016700           PERFORM C160-OP-REGEX
016800              THRU C160-OP-REGEX-EX
016900        WHEN "IL"
017000           PERFORM C170-OP-IN-LIST
017100              THRU C170-OP-IN-LIST-EX
017200        WHEN "NL"
017300           PERFORM C170-OP-IN-LIST
017400              THRU C170-OP-IN-LIST-EX
017500           PERFORM C105-NEGATE-MATCHED
017600              THRU C105-NEGATE-MATCHED-EX
017700        WHEN "IN"
017800           IF WK-L-FIELD-IS-PRESENT
017900              MOVE "N"           TO WK-L-MATCHED
018000           ELSE
018100              MOVE "Y"           TO WK-L-MATCHED
018200           END-IF
018300        WHEN "NN"
018400           IF WK-L-FIELD-IS-PRESENT
018500              MOVE "Y"           TO WK-L-MATCHED
018600           ELSE
018700              MOVE "N"           TO WK-L-MATCHED
018800           END-IF
018900        WHEN OTHER
019000           MOVE "N"              TO WK-L-MATCHED
019100     END-EVALUATE.
019200 B999-EVALUATE-OPERATOR-EX.
019300 EXIT.
019400
019500*-----------------------------------------------------------------
019600 C100-OP-EQUALS.
019700*-----------------------------------------------------------------
019800     IF WK-L-FIELD-IS-PRESENT
019900        IF WK-L-FIELD-VALUE = WK-L-COMPARE-VALUE
020000           MOVE "Y"              TO WK-L-MATCHED
020100        ELSE
020200           MOVE "N"              TO WK-L-MATCHED
020300        END-IF
020400     ELSE
020500        IF WK-L-COMPARE-VALUE = SPACES
020600           MOVE "Y"              TO WK-L-MATCHED
020700        ELSE
020800           MOVE WK-L-COMPARE-VALUE TO WK-C-COMPARE-LOWER
020900           INSPECT WK-C-COMPARE-LOWER
021000              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021100                      TO "abcdefghijklmnopqrstuvwxyz"
021200           IF WK-C-COMPARE-LOWER(1:4) = "null"
021300                 AND WK-C-COMPARE-LOWER(5:56) = SPACES
021400              MOVE "Y"           TO WK-L-MATCHED
021500           ELSE
021600              MOVE "N"           TO WK-L-MATCHED
021700           END-IF
021800        END-IF
021900     END-IF.
022000 C100-OP-EQUALS-EX.
022100 EXIT.
022200
022300*-----------------------------------------------------------------
022400 C105-NEGATE-MATCHED.
022500*-----------------------------------------------------------------
022600     IF WK-L-MATCHED = "Y"
022700        MOVE "N"                 TO WK-L-MATCHED
022800     ELSE
022900        MOVE "Y"                 TO WK-L-MATCHED
023000     END-IF.
023100 C105-NEGATE-MATCHED-EX.
023200 EXIT.
023300
023400*-----------------------------------------------------------------
023500 C110-OP-CONTAINS.
023600*-----------------------------------------------------------------
023700     MOVE "N"                    TO WK-L-MATCHED.
023800     IF WK-L-FIELD-IS-PRESENT
023900        MOVE WK-L-FIELD-VALUE    TO WK-C-FIELD-LOWER
024000        MOVE WK-L-COMPARE-VALUE  TO WK-C-COMPARE-LOWER
024100        INSPECT WK-C-FIELD-LOWER
024200           CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024300                   TO "abcdefghijklmnopqrstuvwxyz"
024400        INSPECT WK-C-COMPARE-LOWER
024500           CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024600                   TO "abcdefghijklmnopqrstuvwxyz"
024700        PERFORM C115-FIND-SUBSTRING
024800           THRU C115-FIND-SUBSTRING-EX
024900     END-IF.
025000 C110-OP-CONTAINS-EX.
025100 EXIT.
025200
025300*-----------------------------------------------------------------
025400 C115-FIND-SUBSTRING.
025500*-----------------------------------------------------------------
025600*    CLASSIC CHARACTER-BY-CHARACTER SCAN - NO INTRINSIC FUNCTION
025700*    SUCH AS FUNCTION INDEX IS USED.  EMPTY NEEDLE MATCHES.
025800     MOVE "N"                    TO WK-C-FOUND-SWITCH.
025900     IF WK-C-COMPARE-LOWER = SPACES
026000        MOVE "Y"                 TO WK-C-FOUND-SWITCH
026100     ELSE
026200        PERFORM C116-COMPARE-AT-POSITION
026300           THRU C116-COMPARE-AT-POSITION-EX
026400           VARYING WK-N-SUB1 FROM 1 BY 1
026500              UNTIL WK-N-SUB1 > 60
026600                 OR WK-C-SUBSTR-FOUND
026700     END-IF.
026800     IF WK-C-SUBSTR-FOUND
026900        MOVE "Y"                 TO WK-L-MATCHED
027000     ELSE
027100        MOVE "N"                 TO WK-L-MATCHED
027200     END-IF.
027300 C115-FIND-SUBSTRING-EX.
027400 EXIT.
027500
027600*-----------------------------------------------------------------
027700 C116-COMPARE-AT-POSITION.
027800*-----------------------------------------------------------------
027900*    COMPARES THE NEEDLE AGAINST THE HAYSTACK STARTING AT
028000*    WK-N-SUB1, ONE CHARACTER AT A TIME, STOPPING EARLY ON A
028100*    MISMATCH OR WHEN THE HAYSTACK RUNS OUT.
028200     MOVE "Y"                    TO WK-C-FOUND-SWITCH.
028300     PERFORM C117-COMPARE-ONE-CHAR
028400        THRU C117-COMPARE-ONE-CHAR-EX
028500        VARYING WK-N-SUB2 FROM 1 BY 1
028600           UNTIL WK-N-SUB2 > 60
028700              OR WK-C-COMPARE-LOWER-CHAR(WK-N-SUB2) = SPACE
028800              OR WK-C-FOUND-SWITCH = "N".
028900 C116-COMPARE-AT-POSITION-EX.
029000 EXIT.
029100
029200*-----------------------------------------------------------------
029300 C117-COMPARE-ONE-CHAR.
029400*-----------------------------------------------------------------
029500     IF WK-N-SUB1 + WK-N-SUB2 - 1 > 60
029600        MOVE "N"                 TO WK-C-FOUND-SWITCH
029700     ELSE
029800        IF WK-C-FIELD-LOWER-CHAR(WK-N-SUB1 + WK-N-SUB2 - 1)
029900              NOT = WK-C-COMPARE-LOWER-CHAR(WK-N-SUB2)
030000           MOVE "N"              TO WK-C-FOUND-SWITCH
030100        END-IF
030200     END-IF.
030300 C117-COMPARE-ONE-CHAR-EX.
030400 EXIT.
030500
030600*-----------------------------------------------------------------
030700 C140-OP-NUMERIC-COMPARE.
030800*-----------------------------------------------------------------
030900     MOVE "N"                    TO WK-L-MATCHED.
031000     IF WK-L-FIELD-IS-PRESENT
031100        MOVE WK-L-FIELD-VALUE    TO WK-N-PARSE-TEXT
031200        PERFORM C145-PARSE-NUMERIC
031300           THRU C145-PARSE-NUMERIC-EX
031400        MOVE WK-N-PARSE-OK       TO WK-N-FIELD-NUMERIC-OK
031500        IF WK-N-FIELD-IS-NUMERIC
031600           COMPUTE WK-N-FIELD-NUMERIC ROUNDED =
031700              WK-N-PARSE-INT-NUM + (WK-N-PARSE-FRAC-NUM / 100)
031800           IF WK-N-PARSE-SIGN = "-"
031900              COMPUTE WK-N-FIELD-NUMERIC =
032000                 WK-N-FIELD-NUMERIC * -1
032100           END-IF
032200        END-IF
032300        MOVE WK-L-COMPARE-VALUE  TO WK-N-PARSE-TEXT
032400        PERFORM C145-PARSE-NUMERIC
032500           THRU C145-PARSE-NUMERIC-EX
032600        MOVE WK-N-PARSE-OK       TO WK-N-COMPARE-NUMERIC-OK
032700        IF WK-N-COMPARE-IS-NUMERIC
032800           COMPUTE WK-N-COMPARE-NUMERIC ROUNDED =
032900              WK-N-PARSE-INT-NUM + (WK-N-PARSE-FRAC-NUM / 100)
033000           IF WK-N-PARSE-SIGN = "-"
033100              COMPUTE WK-N-COMPARE-NUMERIC =
033200                 WK-N-COMPARE-NUMERIC * -1
033300           END-IF
033400        END-IF
033500        IF WK-N-FIELD-IS-NUMERIC AND WK-N-COMPARE-IS-NUMERIC
033600           EVALUATE TRUE
033700              WHEN WK-L-OPERATOR = "GT"
033800                 IF WK-N-FIELD-NUMERIC > WK-N-COMPARE-NUMERIC
033900                    MOVE "Y"     TO WK-L-MATCHED
034000                 END-IF
034100              WHEN WK-L-OPERATOR = "LT"
034200                 IF WK-N-FIELD-NUMERIC < WK-N-COMPARE-NUMERIC
034300                    MOVE "Y"     TO WK-L-MATCHED
034400                 END-IF
034500              WHEN WK-L-OPERATOR = "GE"
034600                 IF WK-N-FIELD-NUMERIC >= WK-N-COMPARE-NUMERIC
034700                    MOVE "Y"     TO WK-L-MATCHED
034800                 END-IF
034900              WHEN WK-L-OPERATOR = "LE"
035000                 IF WK-N-FIELD-NUMERIC <= WK-N-COMPARE-NUMERIC
035100                    MOVE "Y"     TO WK-L-MATCHED
035200                 END-IF
035300           END-EVALUATE
035400        END-IF
035500     END-IF.
035600 C140-OP-NUMERIC-COMPARE-EX.
035700 EXIT.
035800
035900*-----------------------------------------------------------------
036000 C145-PARSE-NUMERIC.
036100*-----------------------------------------------------------------
036200*    SPLITS WK-N-PARSE-TEXT ON THE FIRST DECIMAL POINT; EITHER
036300*    SIDE MUST BE NUMERIC OR THE VALUE IS TREATED AS UNPARSEABLE
036400*    (WK-N-PARSE-OK = "N") RATHER THAN ABENDING THE RUN.
036500     MOVE "Y"                    TO WK-N-PARSE-OK.
036600     MOVE "+"                    TO WK-N-PARSE-SIGN.
036700     MOVE SPACES                 TO WK-N-PARSE-INT-TEXT
036800                                    WK-N-PARSE-FRAC-TEXT.
036900     MOVE ZERO                   TO WK-N-PARSE-INT-NUM
037000                                    WK-N-PARSE-FRAC-NUM.
037100     IF WK-N-PARSE-TEXT = SPACES
037200        MOVE "N"                 TO WK-N-PARSE-OK
037300        GO TO C145-PARSE-NUMERIC-EX
037400     END-IF.
037500     IF WK-N-PARSE-TEXT(1:1) = "-"
037600        MOVE "-"                 TO WK-N-PARSE-SIGN
037700        MOVE WK-N-PARSE-TEXT(2:59) TO WK-N-PARSE-TEXT
037800     ELSE
037900        IF WK-N-PARSE-TEXT(1:1) = "+"
038000           MOVE WK-N-PARSE-TEXT(2:59) TO WK-N-PARSE-TEXT
038100        END-IF
038200     END-IF.
038300     UNSTRING WK-N-PARSE-TEXT DELIMITED BY "."
038400        INTO WK-N-PARSE-INT-TEXT WK-N-PARSE-FRAC-TEXT
038500        TALLYING IN WK-N-PARSE-DOT-COUNT.
038600     IF WK-N-PARSE-INT-TEXT NOT NUMERIC
038700           AND WK-N-PARSE-INT-TEXT NOT = SPACES
038800        MOVE "N"                 TO WK-N-PARSE-OK
038900        GO TO C145-PARSE-NUMERIC-EX
039000     END-IF.
039100     IF WK-N-PARSE-INT-TEXT = SPACES
039200        MOVE ZERO                TO WK-N-PARSE-INT-NUM
039300     ELSE
039400        MOVE WK-N-PARSE-INT-TEXT TO WK-N-PARSE-INT-NUM
039500     END-IF.
039600     MOVE "00"                   TO WK-N-PARSE-FRAC-PAD.
039700     IF WK-N-PARSE-DOT-COUNT > 1
039800        IF WK-N-PARSE-FRAC-TEXT NOT = SPACES
039900           MOVE WK-N-PARSE-FRAC-TEXT TO WK-N-PARSE-FRAC-PAD
040000           INSPECT WK-N-PARSE-FRAC-PAD
040100              REPLACING ALL SPACE BY "0"
040200           IF WK-N-PARSE-FRAC-PAD NOT NUMERIC
040300              MOVE "N"           TO WK-N-PARSE-OK
040400              GO TO C145-PARSE-NUMERIC-EX
040500           END-IF
040600           MOVE WK-N-PARSE-FRAC-PAD TO WK-N-PARSE-FRAC-NUM
040700        END-IF
040800     END-IF.
040900 C145-PARSE-NUMERIC-EX.
041000 EXIT.
041100
041200*-----------------------------------------------------------------
041300 C160-OP-REGEX.
041400*-----------------------------------------------------------------
041500     MOVE "N"                    TO WK-L-MATCHED.
041600     IF WK-L-FIELD-IS-PRESENT
041700        MOVE WK-L-COMPARE-VALUE  TO WK-C-REGEX-PATTERN
041800        PERFORM C165-STRIP-ANCHORS
041900           THRU C165-STRIP-ANCHORS-EX
042000        PERFORM C168-SCAN-METACHARS
042100           THRU C168-SCAN-METACHARS-EX
042200        IF WK-C-REGEX-IS-SIMPLE
042300           IF WK-L-FIELD-VALUE = WK-C-REGEX-PATTERN
042400              MOVE "Y"           TO WK-L-MATCHED
042500           END-IF
042600        END-IF
042700     END-IF.
042800 C160-OP-REGEX-EX.
042900 EXIT.
043000
043100*-----------------------------------------------------------------
043200 C165-STRIP-ANCHORS.
043300*-----------------------------------------------------------------
043400     IF WK-C-REGEX-PATTERN(1:1) = "^"
043500        MOVE WK-C-REGEX-PATTERN(2:59) TO WK-C-REGEX-PATTERN
043600     END-IF.
043700     PERFORM C166-BACK-UP-ONE
043800        THRU C166-BACK-UP-ONE-EX
043900        VARYING WK-N-SUB1 FROM 60 BY -1
044000           UNTIL WK-N-SUB1 < 1
044100              OR WK-C-REGEX-PATTERN(WK-N-SUB1:1) NOT = SPACE.
044200     IF WK-N-SUB1 > 0
044300           AND WK-C-REGEX-PATTERN(WK-N-SUB1:1) = "$"
044400        MOVE SPACE                TO
044500           WK-C-REGEX-PATTERN(WK-N-SUB1:1)
044600     END-IF.
044700 C165-STRIP-ANCHORS-EX.
044800 EXIT.
044900
045000*-----------------------------------------------------------------
045100 C166-BACK-UP-ONE.
045200*-----------------------------------------------------------------
045300*    NO-OP BODY - THE VARYING CLAUSE ON THE CALLING PERFORM DOES
045400*    ALL THE WORK; THIS PARAGRAPH EXISTS SO THE SCAN RUNS AS AN
045500*    OUT-OF-LINE PERFORM RATHER THAN AN INLINE END-PERFORM.
045600     CONTINUE.
045700 C166-BACK-UP-ONE-EX.
045800 EXIT.
045900
046000*-----------------------------------------------------------------
046100 C168-SCAN-METACHARS.
046200*-----------------------------------------------------------------
046300     MOVE "N"                    TO WK-C-REGEX-HAS-META.
046400     PERFORM C169-TEST-ONE-CHAR
046500        THRU C169-TEST-ONE-CHAR-EX
046600        VARYING WK-N-SUB1 FROM 1 BY 1
046700           UNTIL WK-N-SUB1 > 60
046800              OR WK-C-REGEX-IS-COMPLEX.
046900 C168-SCAN-METACHARS-EX.
047000 EXIT.
047100
047200*-----------------------------------------------------------------
047300 C169-TEST-ONE-CHAR.
047400*-----------------------------------------------------------------
047500     EVALUATE WK-C-REGEX-CHAR(WK-N-SUB1)
047600        WHEN "." WHEN "*" WHEN "+" WHEN "?"
047700        WHEN "[" WHEN "]" WHEN "(" WHEN ")"
047800        WHEN "|" WHEN "\"
047900           MOVE "Y"              TO WK-C-REGEX-HAS-META
048000        WHEN OTHER
048100           CONTINUE
048200     END-EVALUATE.
048300 C169-TEST-ONE-CHAR-EX.
048400 EXIT.
048500
048600*-----------------------------------------------------------------
048700 C170-OP-IN-LIST.
048800*-----------------------------------------------------------------
048900     MOVE "N"                    TO WK-L-MATCHED.
049000     IF WK-L-FIELD-IS-PRESENT
049100        MOVE WK-L-FIELD-VALUE    TO WK-C-FIELD-UPPER
049200        INSPECT WK-C-FIELD-UPPER
049300           CONVERTING "abcdefghijklmnopqrstuvwxyz"
049400                   TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049500        STRING WK-L-COMPARE-VALUE DELIMITED BY SIZE
049600               ","               DELIMITED BY SIZE
049700               INTO WK-C-LIST-SCAN
049800        END-STRING
049900        MOVE 1                   TO WK-N-LIST-POINTER
050000        PERFORM C175-NEXT-LIST-TOKEN
050100           THRU C175-NEXT-LIST-TOKEN-EX
050200           UNTIL WK-N-LIST-POINTER > 61
050300              OR WK-L-MATCHED = "Y"
050400     END-IF.
050500 C170-OP-IN-LIST-EX.
050600 EXIT.
050700
050800*-----------------------------------------------------------------
050900 C175-NEXT-LIST-TOKEN.
051000*-----------------------------------------------------------------
051100     UNSTRING WK-C-LIST-SCAN DELIMITED BY ","
051200        INTO WK-C-LIST-TOKEN
051300        WITH POINTER WK-N-LIST-POINTER.
051400     PERFORM C166-BACK-UP-ONE
051500        THRU C166-BACK-UP-ONE-EX
051600        VARYING WK-N-SUB1 FROM 60 BY -1
051700           UNTIL WK-N-SUB1 < 1
051800              OR WK-C-LIST-TOKEN(WK-N-SUB1:1) NOT = SPACE.
051900     MOVE WK-C-LIST-TOKEN        TO WK-C-LIST-TOKEN-UPPER.
052000     INSPECT WK-C-LIST-TOKEN-UPPER
052100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
052200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052300     IF WK-N-SUB1 > 0
052400           AND WK-C-LIST-TOKEN-UPPER = WK-C-FIELD-UPPER
052500        MOVE "Y"                 TO WK-L-MATCHED
052600     END-IF.
052700 C175-NEXT-LIST-TOKEN-EX.
052800 EXIT.
052900
053000 EJECT
053100******************************************************************
053200*************** END OF PROGRAM SOURCE  FRDVEVAL ****************
053300******************************************************************
