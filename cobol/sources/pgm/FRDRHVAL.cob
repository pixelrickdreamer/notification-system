000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDRHVAL.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 22 AUG 1992.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SUBROUTINE - FIXED EVENT RULE "HIGHVALUEORDERRULE".
001000*              FIRES WHEN EVT-TYPE = "ORDER.CREATED" AND THE
001100*              ORDER AMOUNT EXCEEDS $1,000.00.  RETURNS AN INFO
001200*              NOTIFICATION ONLY - NO ROUTED ALERT IS RAISED FOR
001300*              THIS RULE.  CALLED ONCE PER EVENT BY FRDEVRTE -
001400*              DOES NOT OPEN OR TOUCH ANY FILE ITSELF.
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* TAG     DEV     DATE        DESCRIPTION
001900*-----------------------------------------------------------------
002000* FRD013  ACNMTN  22/08/1992  INITIAL VERSION.
002100*-----------------------------------------------------------------
002200* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - NO DATE FIELD IS
002300*                 EVALUATED HERE, CONFIRMED NO CHANGE REQUIRED.
002400*                 RECOMPILED UNDER THE YEAR 2000 PROGRAM.
002500*-----------------------------------------------------------------
002600* FRD017  ACNMTN  24/08/1992  CORRECTED EVT-TYPE/NOTIF-TYPE
002700*                 LITERALS TO MATCH THE LOWER-CASE VALUES CARRIED
002800*                 ON THE EVENT AND NOTIFICATION FILES.  ADDED THE
002900*                 LOG-LEVEL/LOG-MESSAGE OUTPUT FOR FRDEVRTE'S
003000*                 SYSOUT LINE.
003100*-----------------------------------------------------------------
003200* FRD0311 DLMRTZ  15/09/2003  E-REQUEST 24110 - CHANGED THE
003300*                 NOTIFICATION MESSAGE AND THE DEFAULT ORDER-ID
003400*                 "UNKNOWN" LITERAL FROM ALL-CAPS TO THE MIXED-
003500*                 CASE WORDING THE ALERT-CONSUMING APPLICATIONS
003600*                 EXPECT (SAME FIX AS FRDRPAYF - SEE THAT
003700*                 PROGRAM'S HISTORY).
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        C01 IS TOP-OF-FORM
004800        UPSI-0 IS UPSI-SWITCH-0
004900               ON  STATUS IS U0-ON
005000               OFF STATUS IS U0-OFF.
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600***********************
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM FRDRHVAL **".
005900
006000 77  WK-C-EVT-IS-MATCH       PIC X(01) VALUE "N".
006100     88  WK-C-EVT-TYPE-MATCHES   VALUE "Y".
006200
006300 01  WK-N-THRESHOLD             PIC S9(09)V99 COMP-3
006400                                    VALUE 1000.00.
006500
006600 01  WK-C-WORK-AREA.
006700     05  WK-C-ORDER-ID-OUT      PIC X(20).
006800     05  WK-C-AMOUNT-EDIT       PIC Z,ZZZ,ZZ9.99.
006900
007000 01  WK-N-WORK-AREA.
007100     05  WK-N-POINTER           PIC 9(03) COMP.
007200     05  WK-N-ORDID-LEN         PIC 9(03) COMP.
007300     05  WK-N-AMT-LEN           PIC 9(03) COMP.
007400
007500* ------------------------------------------------------------
007600* CHARACTER-TABLE REDEFINES - BACKWARD TRAILING-BLANK SCAN ON
007700* THE ORDER-ID TEXT, AND A LEADING-BLANK FORWARD SCAN ON THE
007800* ZERO-SUPPRESSED EDITED AMOUNT, BEFORE THEY ARE STRUNG INTO
007900* THE NOTIFICATION MESSAGE.  NO INTRINSIC FUNCTION IS
008000* AVAILABLE ON THIS COMPILER TO TRIM BLANKS.
008100* ------------------------------------------------------------
008200 01  WK-C-ORDER-ID-R REDEFINES WK-C-ORDER-ID-OUT.
008300     05  WK-C-ORDER-ID-CHAR     PIC X(01) OCCURS 20 TIMES.
008400
008500 01  WK-C-AMOUNT-EDIT-R REDEFINES WK-C-AMOUNT-EDIT.
008600     05  WK-C-AMOUNT-EDIT-CHAR  PIC X(01) OCCURS 12 TIMES.
008700
008800* ------------------------------------------------------------
008900* UPSI-0 TRACE LINE - SHOP-STANDARD ON-DEMAND DEBUG DISPLAY,
009000* TURNED ON AT THE CONTROL CARD WHEN A RULE MISFIRE IS BEING
009100* CHASED DOWN.  SAME HOUSE HABIT AS THE ONLINE SUMMARY SCREENS.
009200* ------------------------------------------------------------
009300 01  WK-C-TRACE-LINE.
009400     05  WK-C-TRACE-LABEL       PIC X(20) VALUE
009500            "FRDRHVAL FIRED ORD ".
009600     05  WK-C-TRACE-ORDID       PIC X(20).
009700     05  FILLER                 PIC X(20) VALUE SPACES.
009800
009900 01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
010000     05  WK-C-TRACE-TEXT        PIC X(60).
010100
010200 EJECT
010300****************
010400 LINKAGE SECTION.
010500****************
010600     COPY FRDEVLNK.
010700
010800 EJECT
010900****************************************
011000 PROCEDURE DIVISION USING WK-L-EVRULE-AREA.
011100****************************************
011200 MAIN-MODULE.
011300     MOVE "N" TO WK-L-EVRULE-MATCHED.
011400     MOVE "N" TO WK-L-EVRULE-ROUTE-WANTED.
011500     MOVE SPACES TO WK-L-EVRULE-NOTIF-USER-ID
011600                    WK-L-EVRULE-NOTIF-TYPE
011700                    WK-L-EVRULE-NOTIF-MESSAGE
011800                    WK-L-EVRULE-ROUTE-TOPIC
011900                    WK-L-EVRULE-ROUTE-DETAIL
012000                    WK-L-EVRULE-ROUTE-RULE-NAME.
012100     MOVE "N" TO WK-C-EVT-IS-MATCH.
012200     IF WK-L-EVT-TYPE = "order.created"
012300        AND WK-L-EVT-PL-AMOUNT > WK-N-THRESHOLD
012400        MOVE "Y" TO WK-C-EVT-IS-MATCH
012500     END-IF.
012600     IF WK-C-EVT-TYPE-MATCHES
012700        PERFORM B000-BUILD-REACTION
012800           THRU B999-BUILD-REACTION-EX
012900     END-IF.
013000     EXIT PROGRAM.
013100
013200*-----------------------------------------------------------------
013300 B000-BUILD-REACTION.
013400*-----------------------------------------------------------------
013500     MOVE "Y" TO WK-L-EVRULE-MATCHED.
013600     MOVE "system" TO WK-L-EVRULE-NOTIF-USER-ID.
013700     MOVE "warning" TO WK-L-EVRULE-NOTIF-TYPE.
013800     PERFORM B100-DEFAULT-ORDER-ID
013900        THRU B199-DEFAULT-ORDER-ID-EX.
014000     MOVE WK-L-EVT-PL-AMOUNT TO WK-C-AMOUNT-EDIT.
014100     PERFORM B200-STRIP-AMOUNT-EDIT
014200        THRU B299-STRIP-AMOUNT-EDIT-EX.
014300     MOVE 1 TO WK-N-POINTER.
014400     STRING "High-value order detected! Order " DELIMITED BY
014500            SIZE
014600            WK-C-ORDER-ID-OUT(1:WK-N-ORDID-LEN) DELIMITED BY
014700            SIZE
014800            " for $" DELIMITED BY SIZE
014900            WK-C-AMOUNT-EDIT(WK-N-AMT-LEN:) DELIMITED BY SIZE
015000            INTO WK-L-EVRULE-NOTIF-MESSAGE
015100        WITH POINTER WK-N-POINTER
015200     END-STRING.
015300     MOVE "INFO " TO WK-L-EVRULE-LOG-LEVEL.
015400     MOVE "High-value order processed" TO
015500        WK-L-EVRULE-LOG-MESSAGE.
015600     IF U0-ON
015700        MOVE WK-C-ORDER-ID-OUT TO WK-C-TRACE-ORDID
015800        DISPLAY WK-C-TRACE-TEXT
015900     END-IF.
016000 B999-BUILD-REACTION-EX.
016100 EXIT.
016200
016300*-----------------------------------------------------------------
016400 B100-DEFAULT-ORDER-ID.
016500*-----------------------------------------------------------------
016600     IF WK-L-EVT-PL-ORDER-ID = SPACES
016700        MOVE "unknown" TO WK-C-ORDER-ID-OUT
016800     ELSE
016900        MOVE WK-L-EVT-PL-ORDER-ID TO WK-C-ORDER-ID-OUT
017000     END-IF.
017100     PERFORM B105-BACK-UP-ORDID
017200        THRU B105-BACK-UP-ORDID-EX
017300        VARYING WK-N-ORDID-LEN FROM 20 BY -1
017400           UNTIL WK-N-ORDID-LEN < 1
017500              OR WK-C-ORDER-ID-CHAR(WK-N-ORDID-LEN) NOT =
017600                 SPACE.
017700     IF WK-N-ORDID-LEN < 1
017800        MOVE 1 TO WK-N-ORDID-LEN
017900     END-IF.
018000 B199-DEFAULT-ORDER-ID-EX.
018100 EXIT.
018200
018300*-----------------------------------------------------------------
018400 B105-BACK-UP-ORDID.
018500*-----------------------------------------------------------------
018600*    NO-OP BODY - THE VARYING CLAUSE ON THE CALLING PERFORM DOES
018700*    ALL THE WORK; THIS PARAGRAPH EXISTS SO THE SCAN RUNS AS AN
018800*    OUT-OF-LINE PERFORM RATHER THAN AN INLINE END-PERFORM.
018900     CONTINUE.
019000 B105-BACK-UP-ORDID-EX.
019100 EXIT.
019200
019300*-----------------------------------------------------------------
019400 B200-STRIP-AMOUNT-EDIT.
019500*-----------------------------------------------------------------
019600*    FORWARD SCAN PAST THE ZERO-SUPPRESSED LEADING BLANKS OF
019700*    THE EDITED AMOUNT FIELD SO ONLY THE SIGNIFICANT DIGITS,
019800*    COMMAS AND DECIMAL POINT ARE STRUNG INTO THE MESSAGE.
019900     PERFORM B205-SKIP-LEAD-BLANK
020000        THRU B205-SKIP-LEAD-BLANK-EX
020100        VARYING WK-N-AMT-LEN FROM 1 BY 1
020200           UNTIL WK-N-AMT-LEN > 12
020300              OR WK-C-AMOUNT-EDIT-CHAR(WK-N-AMT-LEN) NOT =
020400                 SPACE.
020500     IF WK-N-AMT-LEN > 12
020600        MOVE 12 TO WK-N-AMT-LEN
020700     END-IF.
020800 B299-STRIP-AMOUNT-EDIT-EX.
020900 EXIT.
021000
021100*-----------------------------------------------------------------
021200 B205-SKIP-LEAD-BLANK.
021300*-----------------------------------------------------------------
021400*    NO-OP BODY - SEE B105-BACK-UP-ORDID ABOVE.
021500     CONTINUE.
021600 B205-SKIP-LEAD-BLANK-EX.
021700 EXIT.
021800
021900 EJECT
022000****************************************************************
022100************** END OF PROGRAM SOURCE  FRDRHVAL *****************
022200****************************************************************
