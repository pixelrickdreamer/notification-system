000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDREACT.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SUBROUTINE - DISPATCHES THE ACTION (FLAG/BLOCK/
001000*              ROUTE/ENRICH) CARRIED BY ONE MATCHED FRAUD RULE.
001100*              BUILDS THE NOTIFICATION TEXT AND ROUTING DETAIL
001200*              THE CALLER (FRDDTSVC) WRITES TO NOTIFICATIONS-OUT
001300*              AND ROUTED-APPS-OUT, AND TELLS THE CALLER WHETHER
001400*              TO STOP PROCESSING FURTHER MATCHED RULES (BLOCK).
001500*              THIS PROGRAM OWNS NO FILES OF ITS OWN.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG     DEV     DATE        DESCRIPTION
002000*-----------------------------------------------------------------
002100* FRD011  ACNMTN  14/03/1991  INITIAL VERSION - FLAG/BLOCK ONLY.
002200*-----------------------------------------------------------------
002300* FRD9406 TMPKLC  09/09/1994  ADDED ROUTE ACTION TYPE (TOPIC
002400*                 DEFAULTS TO MANUAL-REVIEW WHEN NOT SUPPLIED).
002500*-----------------------------------------------------------------
002600* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - NO DATE FIELDS
002700*                 HELD HERE, CONFIRMED NO CHANGE REQUIRED,
002800*                 RECOMPILED UNDER THE YEAR 2000 PROGRAM.
002900*-----------------------------------------------------------------
003000* FRD0203 CMPESQ  04/04/2002  ADDED ENRICH ACTION TYPE (NO-OP
003100*                 PLACEHOLDER - LOGGED BY THE CALLER ONLY).
003200*-----------------------------------------------------------------
003300* REM618  TMPSRK  27/05/2018  JIRA LOG REM-618 - SEVERITY ON A
003400*                 BLOCK ACTION IS NO LONGER COPIED TO THE ROUTED
003500*                 RECORD (BLOCK HAS NO SEVERITY CONCEPT PER THE
003600*                 REVISED DISPOSITION RULES); REASON AND RULE
003700*                 NAME ONLY.
003800*-----------------------------------------------------------------
003900* REM741  TMPSRK  12/09/2019  JIRA LOG REM-741 - NOTIF-USER-ID WAS
004000*                 NEVER SET ON THE WAY OUT, SO FLAG/BLOCK
004100*                 NOTIFICATIONS LANDED ON NOTIFICATIONS-OUT WITH A
004200*                 BLANK TARGET.  NOW MOVED TO "FRAUD-GATEWAY" IN
004300*                 MAIN-MODULE, AHEAD OF THE ACTION DISPATCH, SO
004400*                 EVERY EMITTED NOTIFICATION CARRIES IT.
004500*-----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400        C01 IS TOP-OF-FORM
005500        CLASS WK-C-UPPER-CLASS IS "A" THRU "Z"
005600        UPSI-0 IS UPSI-SWITCH-0
005700               ON  STATUS IS U0-ON
005800               OFF STATUS IS U0-OFF.
005900 EJECT
006000***************
006100 DATA DIVISION.
006200***************
006300 WORKING-STORAGE SECTION.
006400***********************
006500 01  FILLER                  PIC X(24) VALUE
006600        "** PROGRAM FRDREACT **".
006700
006800 01  WK-C-WORK-AREA.
006900     05  WK-C-LEADIN-TEXT       PIC X(12).
007000     05  WK-C-REASON-WORK       PIC X(60).
007100     05  WK-C-SEVERITY-WORK     PIC X(06).
007200     05  WK-C-SEVERITY-UPPER    PIC X(06).
007300     05  WK-C-GENERIC-TEXT      PIC X(80).
007400
007500 01  WK-C-GENERIC-TEXT-R REDEFINES WK-C-GENERIC-TEXT.
007600     05  WK-C-GENERIC-CHAR      PIC X(01) OCCURS 80 TIMES.
007700
007800 01  WK-C-REASON-WORK-R REDEFINES WK-C-REASON-WORK.
007900     05  WK-C-REASON-CHAR       PIC X(01) OCCURS 60 TIMES.
008000
008100 01  WK-C-SEVERITY-UPPER-R REDEFINES WK-C-SEVERITY-UPPER.
008200     05  WK-C-SEVERITY-UPPER-CHAR PIC X(01) OCCURS 6 TIMES.
008300
008400 01  WK-N-WORK-AREA.
008500     05  WK-N-GENERIC-LEN       PIC 9(03) COMP.
008600     05  WK-N-LEN-APPID         PIC 9(03) COMP.
008700     05  WK-N-LEN-REASON        PIC 9(03) COMP.
008800
008900 77  WK-N-LEN-RULENAME          PIC 9(03) COMP.
009000
009100 EJECT
009200****************
009300 LINKAGE SECTION.
009400****************
009500     COPY FRDRLNK.
009600
009700 EJECT
009800****************************************
009900 PROCEDURE DIVISION USING WK-L-REACT-AREA.
010000****************************************
010100 MAIN-MODULE.
010200     INITIALIZE WK-L-REACT-OUTPUT.
010300     MOVE "fraud-gateway"    TO WK-L-REACT-NOTIF-USER-ID.
010400     MOVE "N"                TO WK-L-REACT-EMIT-NOTIF.
010500     MOVE "N"                TO WK-L-REACT-STOP-FLAG.
010600     PERFORM B000-DISPATCH-ACTION
010700        THRU B999-DISPATCH-ACTION-EX.
010800     EXIT PROGRAM.
010900
011000*-----------------------------------------------------------------
011100 B000-DISPATCH-ACTION.
011200*-----------------------------------------------------------------
011300     EVALUATE WK-L-REACT-ACTION-TYPE
011400        WHEN "FLAG"
011500           PERFORM C100-DO-FLAG   THRU C100-DO-FLAG-EX
011600        WHEN "BLOCK"
011700           PERFORM C200-DO-BLOCK  THRU C200-DO-BLOCK-EX
011800        WHEN "ROUTE"
011900           PERFORM C300-DO-ROUTE  THRU C300-DO-ROUTE-EX
012000        WHEN "ENRICH"
012100           PERFORM C400-DO-ENRICH THRU C400-DO-ENRICH-EX
012200        WHEN OTHER
012300           CONTINUE
012400     END-EVALUATE.
012500 B999-DISPATCH-ACTION-EX.
012600 EXIT.
012700
012800*-----------------------------------------------------------------
012900 C100-DO-FLAG.
013000*-----------------------------------------------------------------
013100     IF WK-L-REACT-ACTION-REASON NOT = SPACES
013200        MOVE WK-L-REACT-ACTION-REASON TO WK-C-REASON-WORK
013300     ELSE
013400        PERFORM C910-BUILD-FLAGGED-BY
013500           THRU C910-BUILD-FLAGGED-BY-EX
013600     END-IF.
013700     IF WK-L-REACT-ACTION-SEVERITY NOT = SPACES
013800        MOVE WK-L-REACT-ACTION-SEVERITY TO WK-C-SEVERITY-WORK
013900     ELSE
014000        MOVE "MEDIUM"            TO WK-C-SEVERITY-WORK
014100     END-IF.
014200     MOVE WK-C-SEVERITY-WORK     TO WK-C-SEVERITY-UPPER.
014300     INSPECT WK-C-SEVERITY-UPPER
014400        CONVERTING "abcdefghijklmnopqrstuvwxyz"
014500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014600     IF WK-C-SEVERITY-UPPER(1:4) = "HIGH"
014700        MOVE "error"             TO WK-L-REACT-NOTIF-TYPE
014800     ELSE
014900        MOVE "warning"           TO WK-L-REACT-NOTIF-TYPE
015000     END-IF.
015100     MOVE "Flagged: "            TO WK-C-LEADIN-TEXT.
015200     PERFORM C930-BUILD-NOTIF-MESSAGE
015300        THRU C930-BUILD-NOTIF-MESSAGE-EX.
015400     MOVE "Y"                    TO WK-L-REACT-EMIT-NOTIF.
015500     MOVE "flagged-apps"         TO WK-L-REACT-DEST-TOPIC.
015600     MOVE WK-C-REASON-WORK       TO WK-L-REACT-ROUTE-REASON.
015700     MOVE WK-C-SEVERITY-WORK     TO WK-L-REACT-ROUTE-SEVERITY.
015800     MOVE WK-L-REACT-RULE-NAME   TO WK-L-REACT-ROUTE-RULE-NAME.
015900     MOVE "N"                    TO WK-L-REACT-STOP-FLAG.
016000 C100-DO-FLAG-EX.
016100 EXIT.
016200
016300*-----------------------------------------------------------------
016400 C200-DO-BLOCK.
016500*-----------------------------------------------------------------
016600     IF WK-L-REACT-ACTION-REASON NOT = SPACES
016700        MOVE WK-L-REACT-ACTION-REASON TO WK-C-REASON-WORK
016800     ELSE
016900        PERFORM C915-BUILD-BLOCKED-BY
017000           THRU C915-BUILD-BLOCKED-BY-EX
017100     END-IF.
017200     MOVE "error"                TO WK-L-REACT-NOTIF-TYPE.
017300     MOVE "Blocked: "            TO WK-C-LEADIN-TEXT.
017400     PERFORM C930-BUILD-NOTIF-MESSAGE
017500        THRU C930-BUILD-NOTIF-MESSAGE-EX.
017600     MOVE "Y"                    TO WK-L-REACT-EMIT-NOTIF.
017700     MOVE "blocked-apps"         TO WK-L-REACT-DEST-TOPIC.
017800     MOVE WK-C-REASON-WORK       TO WK-L-REACT-ROUTE-REASON.
017900     MOVE SPACES                 TO WK-L-REACT-ROUTE-SEVERITY.
018000     MOVE WK-L-REACT-RULE-NAME   TO WK-L-REACT-ROUTE-RULE-NAME.
018100     MOVE "Y"                    TO WK-L-REACT-STOP-FLAG.
018200 C200-DO-BLOCK-EX.
018300 EXIT.
018400
018500*-----------------------------------------------------------------
018600 C300-DO-ROUTE.
018700*-----------------------------------------------------------------
018800     IF WK-L-REACT-ACTION-TOPIC NOT = SPACES
018900        MOVE WK-L-REACT-ACTION-TOPIC TO WK-L-REACT-DEST-TOPIC
019000     ELSE
019100        MOVE "manual-review"     TO WK-L-REACT-DEST-TOPIC
019200     END-IF.
019300     MOVE SPACES                 TO WK-L-REACT-ROUTE-REASON
019400                                    WK-L-REACT-ROUTE-SEVERITY
019500                                    WK-L-REACT-ROUTE-RULE-NAME.
019600     MOVE "N"                    TO WK-L-REACT-EMIT-NOTIF.
019700     MOVE "N"                    TO WK-L-REACT-STOP-FLAG.
019800 C300-DO-ROUTE-EX.
019900 EXIT.
020000
020100*-----------------------------------------------------------------
020200 C400-DO-ENRICH.
020300*-----------------------------------------------------------------
020400*    NO-OP PLACEHOLDER - NO NOTIFICATION, NO ROUTING.  THE
020500*    CALLER LOGS THE ENRICHMENT ATTEMPT ON THE CONTROL TOTALS
020600*    ONLY; THERE IS NO SEPARATE ENRICHMENT FILE IN THIS SYSTEM.
020700     MOVE SPACES                 TO WK-L-REACT-DEST-TOPIC.
020800     MOVE "N"                    TO WK-L-REACT-EMIT-NOTIF.
020900     MOVE "N"                    TO WK-L-REACT-STOP-FLAG.
021000 C400-DO-ENRICH-EX.
021100 EXIT.
021200
021300*-----------------------------------------------------------------
021400 C910-BUILD-FLAGGED-BY.
021500*-----------------------------------------------------------------
021600     MOVE WK-L-REACT-RULE-NAME   TO WK-C-GENERIC-TEXT.
021700     PERFORM C950-COMPUTE-GENERIC-LEN
021800        THRU C950-COMPUTE-GENERIC-LEN-EX.
021900     MOVE WK-N-GENERIC-LEN       TO WK-N-LEN-RULENAME.
022000     STRING "Flagged by "        DELIMITED BY SIZE
022100            WK-C-GENERIC-TEXT(1:WK-N-LEN-RULENAME)
022200                                 DELIMITED BY SIZE
022300            INTO WK-C-REASON-WORK.
022400 C910-BUILD-FLAGGED-BY-EX.
022500 EXIT.
022600
022700*-----------------------------------------------------------------
022800 C915-BUILD-BLOCKED-BY.
022900*-----------------------------------------------------------------
023000     MOVE WK-L-REACT-RULE-NAME   TO WK-C-GENERIC-TEXT.
023100     PERFORM C950-COMPUTE-GENERIC-LEN
023200        THRU C950-COMPUTE-GENERIC-LEN-EX.
023300     MOVE WK-N-GENERIC-LEN       TO WK-N-LEN-RULENAME.
023400     STRING "Blocked by "        DELIMITED BY SIZE
023500            WK-C-GENERIC-TEXT(1:WK-N-LEN-RULENAME)
023600                                 DELIMITED BY SIZE
023700            INTO WK-C-REASON-WORK.
023800 C915-BUILD-BLOCKED-BY-EX.
023900 EXIT.
024000
024100*-----------------------------------------------------------------
024200 C930-BUILD-NOTIF-MESSAGE.
024300*-----------------------------------------------------------------
024400*    WK-C-LEADIN-TEXT HOLDS "FLAGGED: " OR "BLOCKED: " (9 CHARS,
024500*    INCLUDING THE TRAILING SPACE) ON ENTRY.  APPENDS THE
024600*    TRIMMED APP-ID AND REASON TEXT TO FORM THE FINAL MESSAGE.
024700     MOVE WK-L-REACT-APP-ID      TO WK-C-GENERIC-TEXT.
024800     PERFORM C950-COMPUTE-GENERIC-LEN
024900        THRU C950-COMPUTE-GENERIC-LEN-EX.
025000     MOVE WK-N-GENERIC-LEN       TO WK-N-LEN-APPID.
025100     MOVE WK-C-REASON-WORK       TO WK-C-GENERIC-TEXT.
025200     PERFORM C950-COMPUTE-GENERIC-LEN
025300        THRU C950-COMPUTE-GENERIC-LEN-EX.
025400     MOVE WK-N-GENERIC-LEN       TO WK-N-LEN-REASON.
025500     STRING WK-C-LEADIN-TEXT(1:9)       DELIMITED BY SIZE
025600            WK-L-REACT-APP-ID(1:WK-N-LEN-APPID)
025700                                        DELIMITED BY SIZE
025800            " - "                       DELIMITED BY SIZE
025900            WK-C-REASON-WORK(1:WK-N-LEN-REASON)
026000                                        DELIMITED BY SIZE
026100            INTO WK-L-REACT-NOTIF-MESSAGE.
026200 C930-BUILD-NOTIF-MESSAGE-EX.
026300 EXIT.
026400
026500*-----------------------------------------------------------------
026600 C950-COMPUTE-GENERIC-LEN.
026700*-----------------------------------------------------------------
026800*    CLASSIC TRAILING-BLANK SCAN - STANDS IN FOR A TRIM FUNCTION,
026900*    WHICH IS NOT AVAILABLE AS AN INTRINSIC ON THIS COMPILER.
027000     PERFORM C951-BACK-UP-ONE
027100        THRU C951-BACK-UP-ONE-EX
027200        VARYING WK-N-GENERIC-LEN FROM 80 BY -1
027300           UNTIL WK-N-GENERIC-LEN < 1
027400              OR WK-C-GENERIC-CHAR(WK-N-GENERIC-LEN) NOT = SPACE.
027500     IF WK-N-GENERIC-LEN < 1
027600        MOVE 1                   TO WK-N-GENERIC-LEN
027700     END-IF.
027800 C950-COMPUTE-GENERIC-LEN-EX.
027900 EXIT.
028000
028100*-----------------------------------------------------------------
028200 C951-BACK-UP-ONE.
028300*-----------------------------------------------------------------
028400*    NO-OP BODY - THE VARYING CLAUSE ON THE CALLING PERFORM DOES
028500*    ALL THE WORK; THIS PARAGRAPH EXISTS SO THE SCAN RUNS AS AN
028600*    OUT-OF-LINE PERFORM RATHER THAN AN INLINE END-PERFORM.
028700     CONTINUE.
028800 C951-BACK-UP-ONE-EX.
028900 EXIT.
029000
029100 EJECT
029200******************************************************************
029300*************** END OF PROGRAM SOURCE  FRDREACT ****************
029400******************************************************************
