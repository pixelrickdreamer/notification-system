000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDRPAYF.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 22 AUG 1992.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SUBROUTINE - FIXED EVENT RULE "PAYMENTFAILEDRULE".
001000*              FIRES WHEN EVT-TYPE = "PAYMENT.FAILED".  RETURNS
001100*              AN ERROR NOTIFICATION AND AN "ALERTS" TOPIC
001200*              ROUTED-ALERT.  CALLED ONCE PER EVENT BY FRDEVRTE -
001300*              DOES NOT OPEN OR TOUCH ANY FILE ITSELF.
001400*=================================================================
001500* HISTORY OF MODIFICATION:
001600*=================================================================
001700* TAG     DEV     DATE        DESCRIPTION
001800*-----------------------------------------------------------------
001900* FRD011  ACNMTN  22/08/1992  INITIAL VERSION.
002000*-----------------------------------------------------------------
002100* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - NO DATE FIELD IS
002200*                 EVALUATED HERE, CONFIRMED NO CHANGE REQUIRED.
002300*                 RECOMPILED UNDER THE YEAR 2000 PROGRAM.
002400*-----------------------------------------------------------------
002500* FRD015  ACNMTN  24/08/1992  CORRECTED EVT-TYPE/NOTIF-TYPE/ROUTE-
002600*                 TOPIC LITERALS TO MATCH THE LOWER-CASE VALUES
002700*                 CARRIED ON THE EVENT AND NOTIFICATION FILES
002800*                 (COBOL COMPARES ARE CASE-SENSITIVE - THE RULE
002900*                 NEVER FIRED UNTIL THIS FIX).  ADDED THE LOG-
003000*                 LEVEL/LOG-MESSAGE OUTPUT FOR FRDEVRTE'S SYSOUT
003100*                 LINE.
003200*-----------------------------------------------------------------
003300* FRD0309 DLMRTZ  11/09/2003  E-REQUEST 24110 - CHANGED THE
003400*                 NOTIFICATION MESSAGE AND THE ROUTE-DETAIL
003500*                 "UNKNOWN" LITERAL FROM ALL-CAPS TO THE MIXED-
003600*                 CASE WORDING THE ALERT-CONSUMING APPLICATIONS
003700*                 EXPECT (CALL CENTER COMPLAINED THE ALL-CAPS
003800*                 TEXT READS AS SHOUTING ON THE ANALYST SCREENS).
003900*-----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        C01 IS TOP-OF-FORM
004900        UPSI-0 IS UPSI-SWITCH-0
005000               ON  STATUS IS U0-ON
005100               OFF STATUS IS U0-OFF.
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700***********************
005800 01  FILLER                  PIC X(24) VALUE
005900        "** PROGRAM FRDRPAYF **".
006000
006100 77  WK-C-EVT-IS-MATCH       PIC X(01) VALUE "N".
006200     88  WK-C-EVT-TYPE-MATCHES   VALUE "Y".
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-PAYMENT-ID-OUT    PIC X(20).
006600     05  WK-C-REASON-OUT        PIC X(60).
006700
006800 01  WK-N-WORK-AREA.
006900     05  WK-N-POINTER           PIC 9(03) COMP.
007000     05  WK-N-PAYID-LEN         PIC 9(03) COMP.
007100     05  WK-N-REASON-LEN        PIC 9(03) COMP.
007200
007300* ------------------------------------------------------------
007400* CHARACTER-TABLE REDEFINES - BACKWARD TRAILING-BLANK SCAN ON
007500* THE PAYMENT-ID / REASON TEXT BEFORE THEY ARE STRUNG INTO THE
007600* NOTIFICATION MESSAGE.  NO INTRINSIC FUNCTION IS AVAILABLE ON
007700* THIS COMPILER TO TRIM TRAILING BLANKS.
007800* ------------------------------------------------------------
007900 01  WK-C-PAYMENT-ID-R REDEFINES WK-C-PAYMENT-ID-OUT.
008000     05  WK-C-PAYMENT-ID-CHAR   PIC X(01) OCCURS 20 TIMES.
008100
008200 01  WK-C-REASON-R REDEFINES WK-C-REASON-OUT.
008300     05  WK-C-REASON-CHAR       PIC X(01) OCCURS 60 TIMES.
008400
008500* ------------------------------------------------------------
008600* UPSI-0 TRACE LINE - SHOP-STANDARD ON-DEMAND DEBUG DISPLAY,
008700* TURNED ON AT THE CONTROL CARD WHEN A RULE MISFIRE IS BEING
008800* CHASED DOWN.  SAME HOUSE HABIT AS THE ONLINE SUMMARY SCREENS.
008900* ------------------------------------------------------------
009000 01  WK-C-TRACE-LINE.
009100     05  WK-C-TRACE-LABEL       PIC X(20) VALUE
009200            "FRDRPAYF FIRED PAY ".
009300     05  WK-C-TRACE-PAYID       PIC X(20).
009400     05  FILLER                 PIC X(20) VALUE SPACES.
009500
009600 01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
009700     05  WK-C-TRACE-TEXT        PIC X(60).
009800
009900 EJECT
010000****************
010100 LINKAGE SECTION.
010200****************
010300     COPY FRDEVLNK.
010400
010500 EJECT
010600****************************************
010700 PROCEDURE DIVISION USING WK-L-EVRULE-AREA.
010800****************************************
010900 MAIN-MODULE.
011000     MOVE "N" TO WK-L-EVRULE-MATCHED.
011100     MOVE "N" TO WK-L-EVRULE-ROUTE-WANTED.
011200     MOVE SPACES TO WK-L-EVRULE-NOTIF-USER-ID
011300                    WK-L-EVRULE-NOTIF-TYPE
011400                    WK-L-EVRULE-NOTIF-MESSAGE
011500                    WK-L-EVRULE-ROUTE-TOPIC
011600                    WK-L-EVRULE-ROUTE-DETAIL
011700                    WK-L-EVRULE-ROUTE-RULE-NAME.
011800     MOVE "N" TO WK-C-EVT-IS-MATCH.
011900     IF WK-L-EVT-TYPE = "payment.failed"
012000        MOVE "Y" TO WK-C-EVT-IS-MATCH
012100     END-IF.
012200     IF WK-C-EVT-TYPE-MATCHES
012300        PERFORM B000-BUILD-REACTION
012400           THRU B999-BUILD-REACTION-EX
012500     END-IF.
012600     EXIT PROGRAM.
012700
012800*-----------------------------------------------------------------
012900 B000-BUILD-REACTION.
013000*-----------------------------------------------------------------
013100     MOVE "Y" TO WK-L-EVRULE-MATCHED.
013200     MOVE "system" TO WK-L-EVRULE-NOTIF-USER-ID.
013300     MOVE "error" TO WK-L-EVRULE-NOTIF-TYPE.
013400     PERFORM B100-DEFAULT-PAYMENT-ID
013500        THRU B199-DEFAULT-PAYMENT-ID-EX.
013600     PERFORM B200-DEFAULT-REASON
013700        THRU B299-DEFAULT-REASON-EX.
013800     MOVE 1 TO WK-N-POINTER.
013900     STRING "Payment " DELIMITED BY SIZE
014000            WK-C-PAYMENT-ID-OUT(1:WK-N-PAYID-LEN)
014100               DELIMITED BY SIZE
014200            " failed: " DELIMITED BY SIZE
014300            WK-C-REASON-OUT(1:WK-N-REASON-LEN) DELIMITED BY SIZE
014400            INTO WK-L-EVRULE-NOTIF-MESSAGE
014500        WITH POINTER WK-N-POINTER
014600     END-STRING.
014700     MOVE "Y" TO WK-L-EVRULE-ROUTE-WANTED.
014800     MOVE "alerts" TO WK-L-EVRULE-ROUTE-TOPIC.
014900     MOVE "PAYMENTFAILEDRULE" TO WK-L-EVRULE-ROUTE-RULE-NAME.
015000     MOVE 1 TO WK-N-POINTER.
015100     STRING "TYPE=PAYMENT_FAILURE PAYMENTID=" DELIMITED BY SIZE
015200            WK-C-PAYMENT-ID-OUT(1:WK-N-PAYID-LEN)
015300               DELIMITED BY SIZE
015400            INTO WK-L-EVRULE-ROUTE-DETAIL
015500        WITH POINTER WK-N-POINTER
015600     END-STRING.
015700     MOVE "ERROR" TO WK-L-EVRULE-LOG-LEVEL.
015800     MOVE "Payment failure detected" TO
015900        WK-L-EVRULE-LOG-MESSAGE.
016000     IF U0-ON
016100        MOVE WK-C-PAYMENT-ID-OUT TO WK-C-TRACE-PAYID
016200        DISPLAY WK-C-TRACE-TEXT
016300     END-IF.
016400 B999-BUILD-REACTION-EX.
016500 EXIT.
016600
016700*-----------------------------------------------------------------
016800 B100-DEFAULT-PAYMENT-ID.
016900*-----------------------------------------------------------------
017000     IF WK-L-EVT-PL-PAYMENT-ID = SPACES
017100        MOVE "unknown" TO WK-C-PAYMENT-ID-OUT
017200     ELSE
017300        MOVE WK-L-EVT-PL-PAYMENT-ID TO WK-C-PAYMENT-ID-OUT
017400     END-IF.
017500     PERFORM B105-BACK-UP-PAYID
017600        THRU B105-BACK-UP-PAYID-EX
017700        VARYING WK-N-PAYID-LEN FROM 20 BY -1
017800           UNTIL WK-N-PAYID-LEN < 1
017900              OR WK-C-PAYMENT-ID-CHAR(WK-N-PAYID-LEN) NOT =
018000                 SPACE.
018100     IF WK-N-PAYID-LEN < 1
018200        MOVE 1 TO WK-N-PAYID-LEN
018300     END-IF.
018400 B199-DEFAULT-PAYMENT-ID-EX.
018500 EXIT.
018600
018700*-----------------------------------------------------------------
018800 B105-BACK-UP-PAYID.
018900*-----------------------------------------------------------------
019000*    NO-OP BODY - THE VARYING CLAUSE ON THE CALLING PERFORM DOES
019100*    ALL THE WORK; THIS PARAGRAPH EXISTS SO THE SCAN RUNS AS AN
019200*    OUT-OF-LINE PERFORM RATHER THAN AN INLINE END-PERFORM.
019300     CONTINUE.
019400 B105-BACK-UP-PAYID-EX.
019500 EXIT.
019600
019700*-----------------------------------------------------------------
019800 B200-DEFAULT-REASON.
019900*-----------------------------------------------------------------
020000     IF WK-L-EVT-PL-REASON = SPACES
020100        MOVE "Unknown reason" TO WK-C-REASON-OUT
020200     ELSE
020300        MOVE WK-L-EVT-PL-REASON TO WK-C-REASON-OUT
020400     END-IF.
020500     PERFORM B205-BACK-UP-REASON
020600        THRU B205-BACK-UP-REASON-EX
020700        VARYING WK-N-REASON-LEN FROM 60 BY -1
020800           UNTIL WK-N-REASON-LEN < 1
020900              OR WK-C-REASON-CHAR(WK-N-REASON-LEN) NOT = SPACE.
021000     IF WK-N-REASON-LEN < 1
021100        MOVE 1 TO WK-N-REASON-LEN
021200     END-IF.
021300 B299-DEFAULT-REASON-EX.
021400 EXIT.
021500
021600*-----------------------------------------------------------------
021700 B205-BACK-UP-REASON.
021800*-----------------------------------------------------------------
021900*    NO-OP BODY - SEE B105-BACK-UP-PAYID ABOVE.
022000     CONTINUE.
022100 B205-BACK-UP-REASON-EX.
022200 EXIT.
022300
022400 EJECT
022500****************************************************************
022600************** END OF PROGRAM SOURCE  FRDRPAYF *****************
022700****************************************************************
