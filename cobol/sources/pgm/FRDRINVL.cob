000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDRINVL.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 22 AUG 1992.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : SUBROUTINE - FIXED EVENT RULE "INVENTORYLOWRULE".
001000*              FIRES WHEN EVT-TYPE = "INVENTORY.LOW".  DISPLAY
001100*              NAME PREFERS PRODUCT-NAME, FALLS BACK TO PRODUCT-
001200*              ID.  RETURNS A WARNING NOTIFICATION AND AN
001300*              "ALERTS" TOPIC ROUTED-ALERT.  CALLED ONCE PER
001400*              EVENT BY FRDEVRTE - DOES NOT OPEN OR TOUCH ANY
001500*              FILE ITSELF.
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* TAG     DEV     DATE        DESCRIPTION
002000*-----------------------------------------------------------------
002100* FRD012  ACNMTN  22/08/1992  INITIAL VERSION.
002200*-----------------------------------------------------------------
002300* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - NO DATE FIELD IS
002400*                 EVALUATED HERE, CONFIRMED NO CHANGE REQUIRED.
002500*                 RECOMPILED UNDER THE YEAR 2000 PROGRAM.
002600*-----------------------------------------------------------------
002700* FRD016  ACNMTN  24/08/1992  CORRECTED EVT-TYPE/NOTIF-TYPE/ROUTE-
002800*                 TOPIC LITERALS TO MATCH THE LOWER-CASE VALUES
002900*                 CARRIED ON THE EVENT AND NOTIFICATION FILES.
003000*                 ADDED THE LOG-LEVEL/LOG-MESSAGE OUTPUT FOR
003100*                 FRDEVRTE'S SYSOUT LINE.
003200*-----------------------------------------------------------------
003300* FRD0310 DLMRTZ  12/09/2003  E-REQUEST 24110 - CHANGED THE
003400*                 NOTIFICATION MESSAGE AND THE ROUTE-DETAIL/
003500*                 DISPLAY-NAME "UNKNOWN" LITERALS FROM ALL-CAPS
003600*                 TO THE MIXED-CASE WORDING THE ALERT-CONSUMING
003700*                 APPLICATIONS EXPECT (SAME FIX AS FRDRPAYF -
003800*                 SEE THAT PROGRAM'S HISTORY).
003900*-----------------------------------------------------------------
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        C01 IS TOP-OF-FORM
004900        UPSI-0 IS UPSI-SWITCH-0
005000               ON  STATUS IS U0-ON
005100               OFF STATUS IS U0-OFF.
005200 EJECT
005300***************
005400 DATA DIVISION.
005500***************
005600 WORKING-STORAGE SECTION.
005700***********************
005800 01  FILLER                  PIC X(24) VALUE
005900        "** PROGRAM FRDRINVL **".
006000
006100 77  WK-C-EVT-IS-MATCH       PIC X(01) VALUE "N".
006200     88  WK-C-EVT-TYPE-MATCHES   VALUE "Y".
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-DISPLAY-NAME      PIC X(30).
006600     05  WK-C-STOCK-TEXT        PIC Z(06)9.
006700
006800 01  WK-N-WORK-AREA.
006900     05  WK-N-POINTER           PIC 9(03) COMP.
007000     05  WK-N-NAME-LEN          PIC 9(03) COMP.
007100
007200* ------------------------------------------------------------
007300* CHARACTER-TABLE REDEFINES - BACKWARD TRAILING-BLANK SCAN ON
007400* THE DISPLAY-NAME TEXT BEFORE IT IS STRUNG INTO THE
007500* NOTIFICATION MESSAGE.  NO INTRINSIC FUNCTION IS AVAILABLE ON
007600* THIS COMPILER TO TRIM TRAILING BLANKS.
007700* ------------------------------------------------------------
007800 01  WK-C-DISPLAY-NAME-R REDEFINES WK-C-DISPLAY-NAME.
007900     05  WK-C-DISPLAY-NAME-CHAR PIC X(01) OCCURS 30 TIMES.
008000
008100* ------------------------------------------------------------
008200* EDITED REDEFINITION OF THE ZERO-SUPPRESSED STOCK COUNT -
008300* GIVES A CLEAN DIGIT STRING WITH NO LEADING ZEROES FOR THE
008400* "HAS ONLY NNN UNITS LEFT" TEXT.
008500* ------------------------------------------------------------
008600 01  WK-C-STOCK-TEXT-R REDEFINES WK-C-STOCK-TEXT.
008700     05  WK-C-STOCK-TEXT-CHAR   PIC X(01) OCCURS 7 TIMES.
008800
008900* ------------------------------------------------------------
009000* UPSI-0 TRACE LINE - SHOP-STANDARD ON-DEMAND DEBUG DISPLAY,
009100* TURNED ON AT THE CONTROL CARD WHEN A RULE MISFIRE IS BEING
009200* CHASED DOWN.  SAME HOUSE HABIT AS THE ONLINE SUMMARY SCREENS.
009300* ------------------------------------------------------------
009400 01  WK-C-TRACE-LINE.
009500     05  WK-C-TRACE-LABEL       PIC X(20) VALUE
009600            "FRDRINVL FIRED PRD ".
009700     05  WK-C-TRACE-PRODUCT     PIC X(20).
009800     05  FILLER                 PIC X(20) VALUE SPACES.
009900
010000 01  WK-C-TRACE-LINE-R REDEFINES WK-C-TRACE-LINE.
010100     05  WK-C-TRACE-TEXT        PIC X(60).
010200
010300 EJECT
010400****************
010500 LINKAGE SECTION.
010600****************
010700     COPY FRDEVLNK.
010800
010900 EJECT
011000****************************************
011100 PROCEDURE DIVISION USING WK-L-EVRULE-AREA.
011200****************************************
011300 MAIN-MODULE.
011400     MOVE "N" TO WK-L-EVRULE-MATCHED.
011500     MOVE "N" TO WK-L-EVRULE-ROUTE-WANTED.
011600     MOVE SPACES TO WK-L-EVRULE-NOTIF-USER-ID
011700                    WK-L-EVRULE-NOTIF-TYPE
011800                    WK-L-EVRULE-NOTIF-MESSAGE
011900                    WK-L-EVRULE-ROUTE-TOPIC
012000                    WK-L-EVRULE-ROUTE-DETAIL
012100                    WK-L-EVRULE-ROUTE-RULE-NAME.
012200     MOVE "N" TO WK-C-EVT-IS-MATCH.
012300     IF WK-L-EVT-TYPE = "inventory.low"
012400        MOVE "Y" TO WK-C-EVT-IS-MATCH
012500     END-IF.
012600     IF WK-C-EVT-TYPE-MATCHES
012700        PERFORM B000-BUILD-REACTION
012800           THRU B999-BUILD-REACTION-EX
012900     END-IF.
013000     EXIT PROGRAM.
013100
013200*-----------------------------------------------------------------
013300 B000-BUILD-REACTION.
013400*-----------------------------------------------------------------
013500     MOVE "Y" TO WK-L-EVRULE-MATCHED.
013600     MOVE "system" TO WK-L-EVRULE-NOTIF-USER-ID.
013700     MOVE "warning" TO WK-L-EVRULE-NOTIF-TYPE.
013800     PERFORM B100-PICK-DISPLAY-NAME
013900        THRU B199-PICK-DISPLAY-NAME-EX.
014000     MOVE WK-L-EVT-PL-CURR-STOCK TO WK-C-STOCK-TEXT.
014100     MOVE 1 TO WK-N-POINTER.
014200     STRING "Low inventory alert: " DELIMITED BY SIZE
014300            WK-C-DISPLAY-NAME(1:WK-N-NAME-LEN) DELIMITED BY SIZE
014400            " has only " DELIMITED BY SIZE
014500            WK-C-STOCK-TEXT DELIMITED BY SIZE
014600            " units left" DELIMITED BY SIZE
014700            INTO WK-L-EVRULE-NOTIF-MESSAGE
014800        WITH POINTER WK-N-POINTER
014900     END-STRING.
015000     MOVE "Y" TO WK-L-EVRULE-ROUTE-WANTED.
015100     MOVE "alerts" TO WK-L-EVRULE-ROUTE-TOPIC.
015200     MOVE "INVENTORYLOWRULE" TO WK-L-EVRULE-ROUTE-RULE-NAME.
015300     MOVE 1 TO WK-N-POINTER.
015400     IF WK-L-EVT-PL-PRODUCT-ID = SPACES
015500        STRING "TYPE=INVENTORY_LOW PRODUCTID=unknown STOCK="
015600               DELIMITED BY SIZE
015700               WK-C-STOCK-TEXT DELIMITED BY SIZE
015800               INTO WK-L-EVRULE-ROUTE-DETAIL
015900           WITH POINTER WK-N-POINTER
016000        END-STRING
016100     ELSE
016200        STRING "TYPE=INVENTORY_LOW PRODUCTID="
016300               DELIMITED BY SIZE
016400               WK-L-EVT-PL-PRODUCT-ID DELIMITED BY SIZE
016500               " STOCK=" DELIMITED BY SIZE
016600               WK-C-STOCK-TEXT DELIMITED BY SIZE
016700               INTO WK-L-EVRULE-ROUTE-DETAIL
016800           WITH POINTER WK-N-POINTER
016900        END-STRING
017000     END-IF.
017100     MOVE "WARN " TO WK-L-EVRULE-LOG-LEVEL.
017200     MOVE "Low inventory detected" TO
017300        WK-L-EVRULE-LOG-MESSAGE.
017400     IF U0-ON
017500        MOVE WK-C-DISPLAY-NAME(1:20) TO WK-C-TRACE-PRODUCT
017600        DISPLAY WK-C-TRACE-TEXT
017700     END-IF.
017800 B999-BUILD-REACTION-EX.
017900 EXIT.
018000
018100*-----------------------------------------------------------------
018200 B100-PICK-DISPLAY-NAME.
018300*-----------------------------------------------------------------
018400     IF WK-L-EVT-PL-PRODUCT-NAME NOT = SPACES
018500        MOVE SPACES TO WK-C-DISPLAY-NAME
018600        MOVE WK-L-EVT-PL-PRODUCT-NAME TO WK-C-DISPLAY-NAME
018700     ELSE
018800        IF WK-L-EVT-PL-PRODUCT-ID = SPACES
018900           MOVE "unknown" TO WK-C-DISPLAY-NAME
019000        ELSE
019100           MOVE SPACES TO WK-C-DISPLAY-NAME
019200           MOVE WK-L-EVT-PL-PRODUCT-ID TO WK-C-DISPLAY-NAME
019300        END-IF
019400     END-IF.
019500     PERFORM B105-BACK-UP-NAME
019600        THRU B105-BACK-UP-NAME-EX
019700        VARYING WK-N-NAME-LEN FROM 30 BY -1
019800           UNTIL WK-N-NAME-LEN < 1
019900              OR WK-C-DISPLAY-NAME-CHAR(WK-N-NAME-LEN) NOT =
020000                 SPACE.
020100     IF WK-N-NAME-LEN < 1
020200        MOVE 1 TO WK-N-NAME-LEN
020300     END-IF.
020400 B199-PICK-DISPLAY-NAME-EX.
020500 EXIT.
020600
020700*-----------------------------------------------------------------
020800 B105-BACK-UP-NAME.
020900*-----------------------------------------------------------------
021000*    NO-OP BODY - THE VARYING CLAUSE ON THE CALLING PERFORM DOES
021100*    ALL THE WORK; THIS PARAGRAPH EXISTS SO THE SCAN RUNS AS AN
021200*    OUT-OF-LINE PERFORM RATHER THAN AN INLINE END-PERFORM.
021300     CONTINUE.
021400 B105-BACK-UP-NAME-EX.
021500 EXIT.
021600
021700 EJECT
021800****************************************************************
021900************** END OF PROGRAM SOURCE  FRDRINVL *****************
022000****************************************************************
