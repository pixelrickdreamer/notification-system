000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. FRDEVRTE.
000400 AUTHOR. A C NAMUTON.
000500 INSTALLATION. FIDUCIA TRUST BANK - CASH MGMT SYSTEMS.
000600 DATE-WRITTEN. 24 AUG 1992.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000900*DESCRIPTION : EVENTROUTER - SECOND BATCH DRIVER IN THE FRAUD/
001000*              EVENT SCREENING SUBSYSTEM.  READS THE GENERIC
001100*              BUSINESS EVENT FILE (ORDER-CREATED/PAYMENT-
001200*              FAILED/INVENTORY-LOW) AND TESTS EACH EVENT
001300*              AGAINST THE THREE FIXED, CODE-RESIDENT RULES -
001400*              THESE ARE NOT PART OF THE EXTERNALLY MAINTAINED
001500*              FRAUD RULE TABLE FRDDTSVC LOADS, SO THEY LIVE AS
001600*              SEPARATE CALLED SUBROUTINES (FRDRPAYF/FRDRINVL/
001700*              FRDRHVAL) RATHER THAN TABLE ROWS.  RUN AS A
001800*              SEPARATE STEP AFTER FRDDTSVC IN THE SAME JOB -
001900*              APPENDS TO THE NOTIFICATIONS-OUT AND ROUTED-
002000*              APPS-OUT FILES FRDDTSVC ALREADY OPENED AND
002100*              CLOSED EARLIER IN THE JOB, SO THIS DRIVER OPENS
002200*              THEM EXTEND, NOT OUTPUT.
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* TAG     DEV     DATE        DESCRIPTION
002700*-----------------------------------------------------------------
002800* FRD018  ACNMTN  24/08/1992  INITIAL VERSION - THREE FIXED RULES,
002900*                 ONE SYSOUT LOG LINE PER FIRED RULE, CONTROL
003000*                 TOTALS AT END OF RUN.
003100*-----------------------------------------------------------------
003200* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - RUN TIMESTAMP NOW
003300*                 CARRIES A 4-DIGIT YEAR THROUGHOUT; ACCEPT FROM
003400*                 DATE CHANGED TO THE YYYYMMDD FORM, SAME AS
003500*                 FRDDTSVC.
003600*-----------------------------------------------------------------
003700* FRD2K11 VENL29  18/05/2011  E-REQUEST 33811 - NOTIFICATION-ID
003800*                 PREFIX CHANGED FROM "EVRT" TO "EVNF" SO THESE
003900*                 IDS CANNOT COLLIDE WITH FRDDTSVC'S "NOTF" SERIES
004000*                 ON A DAY BOTH STEPS RUN (SAME WK-C-RUN-DATE-NUM)
004100*-----------------------------------------------------------------
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000        C01 IS TOP-OF-FORM
005100        UPSI-0 IS UPSI-SWITCH-0
005200               ON  STATUS IS U0-ON
005300               OFF STATUS IS U0-OFF.
005400*                 UPSI-0 ON = EXTRA CONTROL-TOTAL DETAIL TO
005500*                 SYSOUT (NOT USED BY THIS VERSION, RESERVED).
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT EVENTS-IN        ASSIGN TO EVENTS-IN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WK-C-FILE-STATUS.
006200
006300     SELECT NOTIFICATIONS-OUT ASSIGN TO NOTIFICATIONS-OUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WK-C-FILE-STATUS.
006600
006700     SELECT ROUTED-APPS-OUT  ASSIGN TO ROUTED-APPS-OUT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000
007100 EJECT
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600*************
007700 FD  EVENTS-IN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS FRD-EVENT-RECORD.
008000     COPY FRDEVTRC.
008100
008200 FD  NOTIFICATIONS-OUT
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS FRD-NOTIFICATION-RECORD.
008500     COPY FRDNOTRC.
008600
008700 FD  ROUTED-APPS-OUT
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS FRD-ROUTED-APP-RECORD.
009000     COPY FRDRTERC.
009100
009200 EJECT
009300 WORKING-STORAGE SECTION.
009400***********************
009500 01  FILLER                  PIC X(24) VALUE
009600        "** PROGRAM FRDEVRTE **".
009700
009800     COPY FRDCWRK.
009900
010000 01  WK-N-WORK-AREA.
010100     05  WK-N-NOTIF-SEQ          PIC 9(07) COMP VALUE 0.
010200
010300 01  WK-N-TOTAL-AREA.
010400     05  WK-N-EVENTS-PROCESSED   PIC 9(07) COMP VALUE 0.
010500     05  WK-N-EVENTS-MATCHED     PIC 9(07) COMP VALUE 0.
010600     05  WK-N-EVENTS-UNMATCHED   PIC 9(07) COMP VALUE 0.
010700
010800 01  WK-C-NOTIF-SEQ-TEXT          PIC 9(07).
010900 01  WK-C-NOTIF-SEQ-EDIT REDEFINES WK-C-NOTIF-SEQ-TEXT
011000                                   PIC ZZZZZZ9.
011100
011200* ------------------------------------------------------------
011300* ONE-EVENT MATCHED SWITCH - SET BY WHICHEVER OF THE THREE
011400* FIXED RULES FIRES, TESTED ONLY TO KEEP THE UNMATCHED COUNT
011500* (AN EVENT CAN MATCH AT MOST ONE FIXED RULE - THE THREE TEST
011600* DIFFERENT EVT-TYPE VALUES).
011700* ------------------------------------------------------------
011800 77  WK-C-EVENT-MATCHED-SWITCH    PIC X(01) VALUE "N".
011900     88  WK-C-EVENT-WAS-MATCHED       VALUE "Y".
012000
012100* ------------------------------------------------------------
012200* END-OF-RUN CONTROL-TOTAL PRINT LINE - SAME HOUSE HABIT AS
012300* FRDDTSVC'S WK-P-TOTALS-LINE.
012400* ------------------------------------------------------------
012500 01  WK-P-TOTALS-LINE.
012600     05  WK-P-TOTALS-LABEL        PIC X(30).
012700     05  WK-P-TOTALS-VALUE        PIC ZZZ,ZZZ,ZZ9.
012800     05  FILLER                   PIC X(39).
012900 01  WK-P-TOTALS-LINE-R REDEFINES WK-P-TOTALS-LINE.
013000     05  WK-P-TOTALS-TEXT         PIC X(80).
013100
013200* ------------------------------------------------------------
013300* PER-EVENT SYSOUT LOG LINE - ONE DISPLAYED FOR EVERY FIRED
013400* RULE, LEVEL AND MESSAGE SUPPLIED BY THE RULE ITSELF THROUGH
013500* FRDEVLNK (TAG FRD014).  SAME WK-P- PRINT-LINE/REDEFINES
013600* HABIT AS THE CONTROL TOTALS ABOVE.
013700* ------------------------------------------------------------
013800 01  WK-P-EVLOG-LINE.
013900     05  WK-P-EVLOG-LABEL         PIC X(09) VALUE "FRDEVRTE ".
014000     05  WK-P-EVLOG-LEVEL         PIC X(05).
014100     05  FILLER                   PIC X(01) VALUE SPACE.
014200     05  WK-P-EVLOG-MESSAGE       PIC X(40).
014300     05  FILLER                   PIC X(25) VALUE SPACES.
014400 01  WK-P-EVLOG-LINE-R REDEFINES WK-P-EVLOG-LINE.
014500     05  WK-P-EVLOG-TEXT          PIC X(80).
014600
014700     COPY FRDEVLNK.
014800
014900 EJECT
015000******************************
015100 PROCEDURE DIVISION.
015200******************************
015300 MAIN-MODULE.
015400     PERFORM B000-PROCESS-EVENTS
015500        THRU B999-PROCESS-EVENTS-EX.
015600     PERFORM D000-REPORT-CONTROL-TOTALS
015700        THRU D999-REPORT-CONTROL-TOTALS-EX.
015800     STOP RUN.
015900
016000*-----------------------------------------------------------------
016100 B000-PROCESS-EVENTS.
016200*-----------------------------------------------------------------
016300     ACCEPT WK-C-RUN-DATE-NUM FROM DATE YYYYMMDD.
016400     ACCEPT WK-C-RUN-TIME-NUM FROM TIME.
016500     STRING WK-C-RUN-YYYY  "-" WK-C-RUN-MM  "-" WK-C-RUN-DD
016600            "T" WK-C-RUN-HH ":" WK-C-RUN-MI ":" WK-C-RUN-SS
016700            ".000000"
016800        DELIMITED BY SIZE INTO WK-C-RUN-TIMESTAMP-TEXT.
016900     OPEN INPUT  EVENTS-IN.
017000     OPEN EXTEND NOTIFICATIONS-OUT.
017100     OPEN EXTEND ROUTED-APPS-OUT.
017200     PERFORM B010-READ-EVENT
017300        THRU B010-READ-EVENT-EX.
017400     PERFORM B020-PROCESS-ONE-EVENT
017500        THRU B020-PROCESS-ONE-EVENT-EX
017600        UNTIL WK-C-EVENTS-DONE.
017700     CLOSE EVENTS-IN.
017800     CLOSE NOTIFICATIONS-OUT.
017900     CLOSE ROUTED-APPS-OUT.
018000 B999-PROCESS-EVENTS-EX.
018100 EXIT.
018200
018300 B010-READ-EVENT.
018400     READ EVENTS-IN
018500        AT END MOVE "Y" TO WK-C-EVENTS-EOF
018600     END-READ.
018700 B010-READ-EVENT-EX.
018800 EXIT.
018900
019000 B020-PROCESS-ONE-EVENT.
019100     ADD 1                        TO WK-N-EVENTS-PROCESSED.
019200     MOVE "N"                     TO WK-C-EVENT-MATCHED-SWITCH.
019300     PERFORM C050-BUILD-EVRULE-INPUT
019400        THRU C050-BUILD-EVRULE-INPUT-EX.
019500     PERFORM C100-EVAL-PAYMENT-FAILED
019600        THRU C100-EVAL-PAYMENT-FAILED-EX.
019700     PERFORM C200-EVAL-INVENTORY-LOW
019800        THRU C200-EVAL-INVENTORY-LOW-EX.
019900     PERFORM C300-EVAL-HIGH-VALUE-ORDER
020000        THRU C300-EVAL-HIGH-VALUE-ORDER-EX.
020100     IF NOT WK-C-EVENT-WAS-MATCHED
020200        ADD 1                     TO WK-N-EVENTS-UNMATCHED
020300     END-IF.
020400     PERFORM B010-READ-EVENT
020500        THRU B010-READ-EVENT-EX.
020600 B020-PROCESS-ONE-EVENT-EX.
020700 EXIT.
020800
020900*-----------------------------------------------------------------
021000* MOVE THE EVENT RECORD FIELDS EACH OF THE THREE FIXED RULES
021100* MIGHT NEED INTO FRDEVLNK'S INPUT SUB-GROUP ONCE PER EVENT -
021200* THE OUTPUT SUB-GROUP IS RESET BY THE CALLED RULE ITSELF AT
021300* THE TOP OF ITS OWN MAIN-MODULE.
021400*-----------------------------------------------------------------
021500 C050-BUILD-EVRULE-INPUT.
021600*-----------------------------------------------------------------
021700     MOVE EVT-ID                  TO WK-L-EVT-ID.
021800     MOVE EVT-TYPE                TO WK-L-EVT-TYPE.
021900     MOVE EVT-PAYLOAD-ORDER-ID    TO WK-L-EVT-PL-ORDER-ID.
022000     MOVE EVT-PAYLOAD-AMOUNT      TO WK-L-EVT-PL-AMOUNT.
022100     MOVE EVT-PAYLOAD-PAYMENT-ID  TO WK-L-EVT-PL-PAYMENT-ID.
022200     MOVE EVT-PAYLOAD-REASON      TO WK-L-EVT-PL-REASON.
022300     MOVE EVT-PAYLOAD-PRODUCT-ID  TO WK-L-EVT-PL-PRODUCT-ID.
022400     MOVE EVT-PAYLOAD-PRODUCT-NAME
022500                                   TO WK-L-EVT-PL-PRODUCT-NAME.
022600     MOVE EVT-PAYLOAD-CURRENT-STOCK
022700                                   TO WK-L-EVT-PL-CURR-STOCK.
022800 C050-BUILD-EVRULE-INPUT-EX.
022900 EXIT.
023000
023100*-----------------------------------------------------------------
023200 C100-EVAL-PAYMENT-FAILED.
023300*-----------------------------------------------------------------
023400     CALL "FRDRPAYF" USING WK-L-EVRULE-AREA.
023500     IF WK-L-EVRULE-IS-MATCHED
023600        MOVE "Y"                  TO WK-C-EVENT-MATCHED-SWITCH
023700        ADD 1                     TO WK-N-EVENTS-MATCHED
023800        PERFORM C900-WRITE-NOTIFICATION
023900           THRU C900-WRITE-NOTIFICATION-EX
024000        IF WK-L-EVRULE-ROUTE-IS-WANTED
024100           PERFORM C910-WRITE-ROUTED-APP
024200              THRU C910-WRITE-ROUTED-APP-EX
024300        END-IF
024400        PERFORM C920-DISPLAY-LOG-LINE
024500           THRU C920-DISPLAY-LOG-LINE-EX
024600     END-IF.
024700 C100-EVAL-PAYMENT-FAILED-EX.
024800 EXIT.
024900
025000*-----------------------------------------------------------------
025100 C200-EVAL-INVENTORY-LOW.
025200*-----------------------------------------------------------------
025300     CALL "FRDRINVL" USING WK-L-EVRULE-AREA.
025400     IF WK-L-EVRULE-IS-MATCHED
025500        MOVE "Y"                  TO WK-C-EVENT-MATCHED-SWITCH
025600        ADD 1                     TO WK-N-EVENTS-MATCHED
025700        PERFORM C900-WRITE-NOTIFICATION
025800           THRU C900-WRITE-NOTIFICATION-EX
025900        IF WK-L-EVRULE-ROUTE-IS-WANTED
026000           PERFORM C910-WRITE-ROUTED-APP
026100              THRU C910-WRITE-ROUTED-APP-EX
026200        END-IF
026300        PERFORM C920-DISPLAY-LOG-LINE
026400           THRU C920-DISPLAY-LOG-LINE-EX
026500     END-IF.
026600 C200-EVAL-INVENTORY-LOW-EX.
026700 EXIT.
026800
026900*-----------------------------------------------------------------
027000 C300-EVAL-HIGH-VALUE-ORDER.
027100*-----------------------------------------------------------------
027200     CALL "FRDRHVAL" USING WK-L-EVRULE-AREA.
027300     IF WK-L-EVRULE-IS-MATCHED
027400        MOVE "Y"                  TO WK-C-EVENT-MATCHED-SWITCH
027500        ADD 1                     TO WK-N-EVENTS-MATCHED
027600        PERFORM C900-WRITE-NOTIFICATION
027700           THRU C900-WRITE-NOTIFICATION-EX
027800        IF WK-L-EVRULE-ROUTE-IS-WANTED
027900           PERFORM C910-WRITE-ROUTED-APP
028000              THRU C910-WRITE-ROUTED-APP-EX
028100        END-IF
028200        PERFORM C920-DISPLAY-LOG-LINE
028300           THRU C920-DISPLAY-LOG-LINE-EX
028400     END-IF.
028500 C300-EVAL-HIGH-VALUE-ORDER-EX.
028600 EXIT.
028700
028800*-----------------------------------------------------------------
028900* WRITE ONE NOTIFICATIONS-OUT RECORD FOR THE RULE THAT JUST
029000* FIRED - THE "EVNF" PREFIX (TAG FRD2K11) KEEPS THE SEQUENCE
029100* DISTINCT FROM FRDDTSVC'S "NOTF" SERIES ON A SHARED RUN DATE.
029200*-----------------------------------------------------------------
029300 C900-WRITE-NOTIFICATION.
029400*-----------------------------------------------------------------
029500     ADD 1                          TO WK-N-NOTIF-SEQ.
029600     MOVE WK-N-NOTIF-SEQ            TO WK-C-NOTIF-SEQ-TEXT.
029700     MOVE SPACES                    TO NOTIF-ID.
029800     STRING "EVNF" WK-C-RUN-DATE-NUM WK-C-NOTIF-SEQ-EDIT
029900        DELIMITED BY SIZE INTO NOTIF-ID.
030000     MOVE WK-L-EVRULE-NOTIF-USER-ID TO NOTIF-USER-ID.
030100     MOVE WK-L-EVRULE-NOTIF-TYPE    TO NOTIF-TYPE.
030200     MOVE WK-L-EVRULE-NOTIF-MESSAGE TO NOTIF-MESSAGE.
030300     MOVE WK-C-RUN-TIMESTAMP-TEXT   TO NOTIF-TIMESTAMP.
030400     WRITE FRD-NOTIFICATION-RECORD.
030500 C900-WRITE-NOTIFICATION-EX.
030600 EXIT.
030700
030800*-----------------------------------------------------------------
030900* WRITE ONE ROUTED-APPS-OUT RECORD FOR A RULE THAT WANTS A
031000* ROUTED ALERT - THERE IS NO APPLICATION-ID ON AN EVENT, SO
031100* THE GENERATED EVT-ID STANDS IN FOR ROUTE-APPLICATION-ID.
031200*-----------------------------------------------------------------
031300 C910-WRITE-ROUTED-APP.
031400*-----------------------------------------------------------------
031500     MOVE WK-L-EVRULE-ROUTE-TOPIC     TO ROUTE-DEST-TOPIC.
031600     MOVE WK-L-EVT-ID                 TO ROUTE-APPLICATION-ID.
031700     MOVE WK-L-EVRULE-ROUTE-DETAIL     TO ROUTE-EXTRA-REASON.
031800     MOVE SPACES                       TO ROUTE-EXTRA-SEVERITY.
031900     MOVE WK-L-EVRULE-ROUTE-RULE-NAME TO ROUTE-EXTRA-RULE-NAME.
032000     WRITE FRD-ROUTED-APP-RECORD.
032100 C910-WRITE-ROUTED-APP-EX.
032200 EXIT.
032300
032400*-----------------------------------------------------------------
032500* ONE SYSOUT LINE PER FIRED RULE - NOT GATED BEHIND UPSI-0, THE
032600* DEBUG TRACE SWITCH EACH RULE SUBROUTINE CARRIES ON ITS OWN -
032700* THIS LINE IS A PERMANENT PART OF THE RUN LOG, NOT A TRACE AID.
032800*-----------------------------------------------------------------
032900 C920-DISPLAY-LOG-LINE.
033000*-----------------------------------------------------------------
033100     MOVE WK-L-EVRULE-LOG-LEVEL    TO WK-P-EVLOG-LEVEL.
033200     MOVE WK-L-EVRULE-LOG-MESSAGE  TO WK-P-EVLOG-MESSAGE.
033300     DISPLAY WK-P-EVLOG-TEXT.
033400 C920-DISPLAY-LOG-LINE-EX.
033500 EXIT.
033600
033700*-----------------------------------------------------------------
033800* END-OF-RUN CONTROL TOTALS - SAME HOUSE HABIT AS FRDDTSVC'S
033900* D000 PARAGRAPH.
034000*-----------------------------------------------------------------
034100 D000-REPORT-CONTROL-TOTALS.
034200*-----------------------------------------------------------------
034300     DISPLAY "FRDEVRTE - EVENTROUTER - RUN TOTALS".
034400     MOVE "EVENTS PROCESSED . . . . . . ." TO
034500     WK-P-TOTALS-LABEL.
034600     MOVE WK-N-EVENTS-PROCESSED            TO
034700     WK-P-TOTALS-VALUE.
034800     DISPLAY WK-P-TOTALS-TEXT.
034900     MOVE "EVENTS MATCHED . . . . . . . ." TO
035000     WK-P-TOTALS-LABEL.
035100     MOVE WK-N-EVENTS-MATCHED              TO
035200     WK-P-TOTALS-VALUE.
035300     DISPLAY WK-P-TOTALS-TEXT.
035400     MOVE "EVENTS UNMATCHED . . . . . . ." TO
035500     WK-P-TOTALS-LABEL.
035600     MOVE WK-N-EVENTS-UNMATCHED            TO
035700     WK-P-TOTALS-VALUE.
035800     DISPLAY WK-P-TOTALS-TEXT.
035900 D999-REPORT-CONTROL-TOTALS-EX.
036000 EXIT.
036100
036200 EJECT
036300****************************************************************
036400************** END OF PROGRAM SOURCE  FRDEVRTE *****************
036500****************************************************************
