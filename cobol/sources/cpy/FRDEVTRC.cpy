000100* FRDEVTRC.cpybk
000200* I-O FORMAT:FRDEVTRC FROM FILE EVENTS-IN OF LIBRARY FRDLIB
000300*
000400* GENERIC BUSINESS EVENT RECORD - SCREENED BY THE FIXED, CODE-
000500* BASED RULE SET IN FRDEVRTE (ORDERS/PAYMENTS/INVENTORY), NOT BY
000600* THE EXTERNALLY-MAINTAINED FRAUD RULE TABLE.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* FRD007  ACNMTN  22/08/1992  INITIAL VERSION - PAYMENT-FAILED AND
001300*                 INVENTORY-LOW PAYLOADS ONLY.
001400*-----------------------------------------------------------------
001500* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - EXPANDED
001600*                 EVT-TS-YYYY FROM 2 TO 4 DIGITS.
001700*-----------------------------------------------------------------
001800* FRD9902 VENL29  14/06/1999  ADDED EVT-PAYLOAD-ORDER-ID AND
001900*                 EVT-PAYLOAD-AMOUNT FOR THE NEW ORDER-CREATED /
002000*                 HIGH-VALUE-ORDER SCREENING RULE.
002100*-----------------------------------------------------------------
002200 01  FRD-EVENT-RECORD.
002300     05  EVT-ID                    PIC X(36).
002400*                               GENERATED IDENTIFIER
002500     05  EVT-SOURCE                PIC X(20).
002600*                               SOURCE SYSTEM, DEFAULT "unknown"
002700     05  EVT-TOPIC                 PIC X(20).
002800*                               ORIGINATING TOPIC NAME
002900     05  EVT-TYPE                  PIC X(20).
003000         88  EVT-TYPE-ORDER-CREATED    VALUE "order.created".
003100         88  EVT-TYPE-PAYMENT-FAILED   VALUE "payment.failed".
003200         88  EVT-TYPE-INVENTORY-LOW    VALUE "inventory.low".
003300     05  EVT-PAYLOAD-ORDER-ID      PIC X(20).                     FRD9902 
003400*                               ORDER NUMBER - ORDER-CREATED
003500*                               EVENTS ONLY, SPACES OTHERWISE
003600     05  EVT-PAYLOAD-AMOUNT        PIC S9(09)V99  COMP-3.         FRD9902 
003700*                               ORDER AMOUNT - ORDER-CREATED
003800*                               EVENTS ONLY, ZERO OTHERWISE
003900     05  EVT-PAYLOAD-PAYMENT-ID    PIC X(20).
004000*                               PAYMENT REFERENCE NUMBER -
004100*                               PAYMENT-FAILED EVENTS ONLY
004200     05  EVT-PAYLOAD-REASON        PIC X(60).
004300*                               DECLINE REASON TEXT - PAYMENT-
004400*                               FAILED EVENTS ONLY
004500     05  EVT-PAYLOAD-PRODUCT-ID    PIC X(20).
004600*                               PRODUCT NUMBER - INVENTORY-LOW
004700*                               EVENTS ONLY
004800     05  EVT-PAYLOAD-PRODUCT-NAME  PIC X(30).
004900*                               PRODUCT DESCRIPTION -
005000*                               INVENTORY-LOW EVENTS ONLY
005100     05  EVT-PAYLOAD-CURRENT-STOCK PIC 9(07)      COMP-3.
005200*                               UNITS ON HAND - INVENTORY-
005300*                               LOW EVENTS ONLY
005400     05  EVT-TIMESTAMP             PIC X(26).
005500*                               ISO-8601 TIMESTAMP TEXT
005600     05  EVT-TIMESTAMP-R REDEFINES EVT-TIMESTAMP.
005700         10  EVT-TS-YYYY           PIC X(04).                     FRDY2K  
005800         10  FILLER                PIC X(01).
005900         10  EVT-TS-MM             PIC X(02).
006000         10  FILLER                PIC X(01).
006100         10  EVT-TS-DD             PIC X(02).
006200         10  FILLER                PIC X(12).
006300     05  FILLER                    PIC X(12).
