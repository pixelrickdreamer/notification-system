000100* FRDAPPRC.cpybk
000200* I-O FORMAT:FRDAPPRC FROM FILE APPLICATIONS-IN OF LIBRARY FRDLIB
000300*
000400* APPLICATION RECORD - ONE INCOMING BUSINESS APPLICATION SCREENED
000500* FOR FRAUD BY THE FRDDTSVC BATCH DRIVER.  THE ORIGINATING SYSTEM
000600* HOLDS AN ARBITRARY NESTED FIELD SET PER APPLICATION; THIS SHOP
000700* FLATTENS IT ON THE WAY IN TO A FIXED TABLE OF NAME/VALUE PAIRS
000800* SO THE RULE TABLE CAN LOOK FIELDS UP BY EXACT NAME.
000900******************************************************************
001000* HISTORY OF MODIFICATION:
001100******************************************************************
001200* TAG     DEV     DATE        DESCRIPTION
001300*-----------------------------------------------------------------
001400* FRD002  ACNMTN  14/03/1991  INITIAL VERSION.
001500*-----------------------------------------------------------------
001600* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - EXPANDED
001700*                 APP-RCV-YYYY FROM 2 TO 4 DIGITS.
001800*-----------------------------------------------------------------
001900* FRD2K11 VENL29  18/05/2011  E-REQUEST 33810 - RAISED THE NAME/
002000*                 VALUE TABLE FROM 3 TO 5 ENTRIES PER APPLICATION
002100*                 TO COVER THE NEW APPLICANT-AGE/ACCOUNT-AGE
002200*                 SCREENING FIELDS.
002300*-----------------------------------------------------------------
002400 01  FRD-APPLICATION-RECORD.
002500     05  APP-ID                    PIC X(36).
002600*                               APPLICATION IDENTIFIER (UUID TEXT)
002700     05  APP-TYPE                  PIC X(20).
002800*                               APPLICATION TYPE E.G. LOAN
002900     05  APP-SOURCE-SYSTEM         PIC X(20).
003000*                               ORIGINATING SYSTEM NAME
003100     05  APP-FIELD-TABLE.                                         FRD2K11 
003200         10  APP-FIELD-ENTRY OCCURS 5 TIMES.
003300             15  APP-FIELD-NAME    PIC X(30).
003400*                               FLATTENED FIELD-PATH NAME
003500             15  APP-FIELD-VALUE   PIC X(60).
003600*                               FIELD VALUE AS TEXT
003700     05  APP-FIELD-TABLE-R REDEFINES APP-FIELD-TABLE.
003800         10  APP-FIELD-TABLE-TEXT  PIC X(450).
003900     05  APP-RECEIVED-AT           PIC X(26).
004000*                               ISO-8601 TIMESTAMP TEXT
004100     05  APP-RECEIVED-AT-R REDEFINES APP-RECEIVED-AT.
004200         10  APP-RCV-YYYY          PIC X(04).                     FRDY2K  
004300         10  FILLER                PIC X(01).
004400         10  APP-RCV-MM            PIC X(02).
004500         10  FILLER                PIC X(01).
004600         10  APP-RCV-DD            PIC X(02).
004700         10  FILLER                PIC X(01).
004800         10  APP-RCV-HH            PIC X(02).
004900         10  FILLER                PIC X(01).
005000         10  APP-RCV-MI            PIC X(02).
005100         10  FILLER                PIC X(01).
005200         10  APP-RCV-SS            PIC X(02).
005300         10  FILLER                PIC X(07).
005400     05  FILLER                    PIC X(20).
