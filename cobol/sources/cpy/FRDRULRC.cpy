000100* FRDRULRC.cpybk
000200* I-O FORMAT:FRDRULRC FROM FILE FRAUD-RULES-IN OF LIBRARY FRDLIB
000300*
000400* FRAUD RULE RECORD - ONE ROW OF THE EXTERNALLY-MAINTAINED RULE
000500* TABLE.  THE WHOLE TABLE IS READ EACH RUN AND KEPT IN MEMORY IN
000600* WK-T-RULE-TABLE (SEE FRDDTSVC WORKING-STORAGE); THIS COPYBOOK
000700* IS ONLY THE ON-DISK LAYOUT, NOT THE IN-MEMORY TABLE ENTRY.
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000******************************************************************
001100* TAG     DEV     DATE        DESCRIPTION
001200*-----------------------------------------------------------------
001300* FRD003  ACNMTN  14/03/1991  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500* FRD9405 TMPKLC  02/09/1994  ADDED RULE-ACTION-SEVERITY AND
001600*                 RULE-ACTION-TOPIC SO ONE RULE ROW CAN DRIVE
001700*                 FLAG/BLOCK/ROUTE DISPOSITIONS WITHOUT A SEPARATE
001800*                 ACTION TABLE.
001900*-----------------------------------------------------------------
002000* REM452  TMPSRK  11/02/2017  JIRA LOG REM-452 - ADDED RX (REGEX),
002100*                 IL/NL (LIST) AND IN/NN (NULL CHECK) OPERATORS TO
002200*                 88-LEVEL RULE-OPERATOR LIST.
002300*-----------------------------------------------------------------
002400 01  FRD-FRAUD-RULE-RECORD.
002500     05  RULE-ID                   PIC 9(09)      COMP-3.
002600*                               NUMERIC RULE IDENTIFIER
002700     05  RULE-NAME                 PIC X(40).
002800*                               HUMAN-READABLE RULE NAME
002900     05  RULE-ENABLED              PIC X(01).
003000         88  RULE-IS-ENABLED           VALUE "Y".
003100         88  RULE-IS-DISABLED          VALUE "N".
003200     05  RULE-PRIORITY             PIC 9(05)      COMP-3.
003300*                               LOWER NUMBER = HIGHER PRIORITY
003400     05  RULE-FIELD-PATH           PIC X(30).
003500*                               FIELD NAME TO LOOK UP ON APPLCTN
003600     05  RULE-OPERATOR             PIC X(04).                     REM452  
003700         88  RULE-OP-EQUALS            VALUE "EQ".
003800         88  RULE-OP-NOT-EQUALS        VALUE "NE".
003900         88  RULE-OP-CONTAINS          VALUE "CO".
004000         88  RULE-OP-NOT-CONTAINS      VALUE "NC".
004100         88  RULE-OP-GREATER-THAN      VALUE "GT".
004200         88  RULE-OP-LESS-THAN         VALUE "LT".
004300         88  RULE-OP-GREATER-EQUAL     VALUE "GE".
004400         88  RULE-OP-LESS-EQUAL        VALUE "LE".
004500         88  RULE-OP-REGEX             VALUE "RX".
004600         88  RULE-OP-IN-LIST           VALUE "IL".
004700         88  RULE-OP-NOT-IN-LIST       VALUE "NL".
004800         88  RULE-OP-IS-NULL           VALUE "IN".
004900         88  RULE-OP-IS-NOT-NULL       VALUE "NN".
005000     05  RULE-VALUE                PIC X(60).
005100*                               COMPARISON VALUE / LIST / REGEX
005200     05  RULE-VALUE-R REDEFINES RULE-VALUE.
005300         10  RULE-VALUE-NUMERIC-TEXT  PIC X(60).
005400     05  RULE-ACTION-TYPE          PIC X(06).                     FRD9405 
005500         88  RULE-ACTION-IS-FLAG        VALUE "FLAG".
005600         88  RULE-ACTION-IS-BLOCK       VALUE "BLOCK".
005700         88  RULE-ACTION-IS-ROUTE       VALUE "ROUTE".
005800         88  RULE-ACTION-IS-ENRICH      VALUE "ENRICH".
005900     05  RULE-ACTION-REASON        PIC X(60).
006000     05  RULE-ACTION-SEVERITY      PIC X(06).                     FRD9405 
006100         88  RULE-SEVERITY-HIGH         VALUE "HIGH".
006200         88  RULE-SEVERITY-MEDIUM       VALUE "MEDIUM".
006300     05  RULE-ACTION-TOPIC         PIC X(20).                     FRD9405 
006400     05  FILLER                    PIC X(10).
