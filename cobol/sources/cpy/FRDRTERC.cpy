000100* FRDRTERC.cpybk
000200* I-O FORMAT:FRDRTERC FROM FILE ROUTED-APPS-OUT OF LIBRARY FRDLIB
000300*
000400* ROUTED APPLICATION RECORD - ONE PER APPLICATION ROUTING DECISION
000500* (CLEAN-APPS / FLAGGED-APPS / BLOCKED-APPS / MANUAL-REVIEW / A
000600* RULE-SPECIFIED TOPIC).
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* FRD006  ACNMTN  14/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  FRD-ROUTED-APP-RECORD.
001500     05  ROUTE-DEST-TOPIC           PIC X(20).
001600*                               CLEAN-APPS/FLAGGED-APPS/BLOCKED-
001700*                               APPS/MANUAL-REVIEW/RULE TOPIC
001800     05  ROUTE-APPLICATION-ID       PIC X(36).
001900*                               ECHO OF APP-ID
002000     05  ROUTE-EXTRA-REASON         PIC X(60).
002100*                               FLAGREASON/BLOCKREASON IF PRESENT
002200     05  ROUTE-EXTRA-SEVERITY       PIC X(06).
002300*                               SEVERITY IF PRESENT (FLAG ONLY)
002400     05  ROUTE-EXTRA-RULE-NAME      PIC X(40).
002500*                               RULENAME IF PRESENT
002600     05  FILLER                     PIC X(10).
