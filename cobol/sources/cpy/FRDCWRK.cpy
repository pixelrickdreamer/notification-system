000100* FRDCWRK.cpybk
000200******************************************************************
000300* COMMON WORK AREA - FRAUD/EVENT SCREENING SUBSYSTEM             *
000400* SHARED FILE-STATUS CONDITION NAMES AND RUN DATE/TIME WORK      *
000500* FIELDS - COPIED INTO EVERY FRD* PROGRAM'S WORKING-STORAGE.     *
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* FRD001  ACNMTN  14/03/1991  INITIAL VERSION - CARVED OUT OF
001200*                 THE TRANSFER-VALIDATION WK-C-COMMON SO THE NEW
001300*                 FRAUD SCREENING SUBROUTINES SHARE ONE COPYBOOK.
001400*-----------------------------------------------------------------
001500* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - EXPANDED
001600*                 WK-C-RUN-YYYY FROM 2 TO 4 DIGITS THROUGHOUT.
001700*-----------------------------------------------------------------
001800 01  WK-C-COMMON-STATUS.                                          FRD001  
001900     05  WK-C-FILE-STATUS          PIC X(02).
002000         88  WK-C-SUCCESSFUL            VALUE "00".
002100         88  WK-C-END-OF-FILE           VALUE "10".
002200         88  WK-C-DUPLICATE-KEY         VALUE "22".
002300         88  WK-C-RECORD-NOT-FOUND      VALUE "23".
002400
002500 01  WK-C-RUN-DATETIME.
002600     05  WK-C-RUN-DATE-NUM          PIC 9(08).
002700     05  WK-C-RUN-DATE-NUM-R REDEFINES WK-C-RUN-DATE-NUM.
002800         10  WK-C-RUN-YYYY          PIC 9(04).                    FRDY2K  
002900         10  WK-C-RUN-MM            PIC 9(02).
003000         10  WK-C-RUN-DD            PIC 9(02).
003100     05  WK-C-RUN-TIME-NUM          PIC 9(08).
003200     05  WK-C-RUN-TIME-NUM-R REDEFINES WK-C-RUN-TIME-NUM.
003300         10  WK-C-RUN-HH            PIC 9(02).
003400         10  WK-C-RUN-MI            PIC 9(02).
003500         10  WK-C-RUN-SS            PIC 9(02).
003600         10  WK-C-RUN-HS            PIC 9(02).
003700
003800 01  WK-C-RUN-TIMESTAMP-TEXT        PIC X(26).
003900
004000 01  WK-C-EOF-SWITCHES.
004100     05  WK-C-APPLICATIONS-EOF      PIC X(01) VALUE "N".
004200         88  WK-C-APPLICATIONS-DONE     VALUE "Y".
004300     05  WK-C-FRAUD-RULES-EOF       PIC X(01) VALUE "N".
004400         88  WK-C-FRAUD-RULES-DONE      VALUE "Y".
004500     05  WK-C-EVENTS-EOF            PIC X(01) VALUE "N".
004600         88  WK-C-EVENTS-DONE           VALUE "Y".
