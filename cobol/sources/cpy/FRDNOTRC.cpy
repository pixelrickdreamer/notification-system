000100* FRDNOTRC.cpybk
000200* I-O FORMAT:FRDNOTRC FROM FILE NOTIFICATIONS-OUT OF LIBRARY
000300*           FRDLIB
000400*
000500* NOTIFICATION RECORD - ONE PER NOTIFICATION EMITTED BY A MATCHED
000600* RULE'S REACTION (FRDREACT) OR BY AN EVENTROUTER FIXED RULE.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* FRD005  ACNMTN  14/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400* FRD9811 TMPHNG  03/12/1998  Y2K REMEDIATION PASS - NO FIELD
001500*                 WIDTH CHANGE REQUIRED, TIMESTAMP ALREADY TEXT.
001600*-----------------------------------------------------------------
001700 01  FRD-NOTIFICATION-RECORD.
001800     05  NOTIF-ID                  PIC X(36).
001900*                               GENERATED IDENTIFIER
002000     05  NOTIF-USER-ID             PIC X(20).
002100*                               TARGET E.G. SYSTEM/FRAUD-GATEWAY
002200     05  NOTIF-TYPE                PIC X(10).
002300         88  NOTIF-TYPE-IS-ERROR       VALUE "error".
002400         88  NOTIF-TYPE-IS-WARNING     VALUE "warning".
002500         88  NOTIF-TYPE-IS-INFO        VALUE "info".
002600     05  NOTIF-MESSAGE              PIC X(120).
002700*                               HUMAN-READABLE MESSAGE TEXT
002800     05  NOTIF-TIMESTAMP            PIC X(26).
002900*                               ISO-8601 TIMESTAMP TEXT
003000     05  FILLER                     PIC X(08).
