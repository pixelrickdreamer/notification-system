000100* FRDRLNK.cpybk
000200* LINKAGE AREA FOR CALL "FRDREACT" - THE REACTION DISPATCHER.
000300* CALLER PASSES ONE MATCHED RULE'S ACTION DETAIL; FRDREACT HANDS
000400* BACK THE NOTIFICATION/ROUTING CONTENT TO WRITE (THE DRIVER
000500* PROGRAM OWNS THE FD AND PERFORMS THE ACTUAL WRITE) AND WHETHER
000600* THE DRIVER SHOULD STOP PROCESSING FURTHER MATCHED RULES.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* FRD009  ACNMTN  14/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  WK-L-REACT-AREA.
001500     05  WK-L-REACT-INPUT.
001600         10  WK-L-REACT-ACTION-TYPE     PIC X(06).
001700         10  WK-L-REACT-APP-ID          PIC X(36).
001800         10  WK-L-REACT-RULE-NAME       PIC X(40).
001900         10  WK-L-REACT-ACTION-REASON   PIC X(60).
002000         10  WK-L-REACT-ACTION-SEVERITY PIC X(06).
002100         10  WK-L-REACT-ACTION-TOPIC    PIC X(20).
002200         10  WK-L-REACT-TIMESTAMP       PIC X(26).
002300     05  WK-L-REACT-OUTPUT.
002400         10  WK-L-REACT-EMIT-NOTIF      PIC X(01).
002500             88  WK-L-REACT-NOTIF-WANTED    VALUE "Y".
002600         10  WK-L-REACT-NOTIF-USER-ID   PIC X(20).
002700         10  WK-L-REACT-NOTIF-TYPE      PIC X(10).
002800         10  WK-L-REACT-NOTIF-MESSAGE   PIC X(120).
002900         10  WK-L-REACT-DEST-TOPIC      PIC X(20).
003000         10  WK-L-REACT-ROUTE-REASON    PIC X(60).
003100         10  WK-L-REACT-ROUTE-SEVERITY  PIC X(06).
003200         10  WK-L-REACT-ROUTE-RULE-NAME PIC X(40).
003300         10  WK-L-REACT-STOP-FLAG       PIC X(01).
003400             88  WK-L-REACT-STOP-PROCESSING VALUE "Y".
