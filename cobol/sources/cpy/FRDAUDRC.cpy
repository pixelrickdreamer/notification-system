000100* FRDAUDRC.cpybk
000200* I-O FORMAT:FRDAUDRC FROM FILE AUDIT-LOG-OUT OF LIBRARY FRDLIB
000300*
000400* AUDIT LOG RECORD - ONE PER APPLICATION PROCESSED BY FRDDTSVC,
000500* SUMMARISING HOW MANY RULES WERE EVALUATED/MATCHED AND THE FINAL
000600* DISPOSITION.
000700******************************************************************
000800* HISTORY OF MODIFICATION:
000900******************************************************************
001000* TAG     DEV     DATE        DESCRIPTION
001100*-----------------------------------------------------------------
001200* FRD004  ACNMTN  14/03/1991  INITIAL VERSION.
001300*-----------------------------------------------------------------
001400* FRDY2K  TMPHNG  09/11/1998  Y2K REMEDIATION - EXPANDED
001500*                 AUDIT-PROC-YYYY FROM 2 TO 4 DIGITS.
001600*-----------------------------------------------------------------
001700* FRD0602 CMPESQ  03/05/2006  E-REQUEST 19044 - WIDENED
001800*                 AUDIT-MATCHED-RULE-NAMES FROM 120 TO 200 BYTES;
001900*                 SHOPS WITH LONG RULE NAMES WERE GETTING
002000*                 TRUNCATED MATCH LISTS.
002100*-----------------------------------------------------------------
002200 01  FRD-AUDIT-LOG-RECORD.
002300     05  AUDIT-APPLICATION-ID      PIC X(36).
002400*                               ECHO OF APP-ID
002500     05  AUDIT-APPLICATION-TYPE    PIC X(20).
002600*                               ECHO OF APP-TYPE
002700     05  AUDIT-SOURCE-SYSTEM       PIC X(20).
002800*                               ECHO OF APP-SOURCE-SYSTEM
002900     05  AUDIT-RULES-EVALUATED     PIC 9(05)      COMP-3.
003000     05  AUDIT-RULES-MATCHED       PIC 9(05)      COMP-3.
003100     05  AUDIT-MATCHED-RULE-IDS    PIC X(90).
003200*                               COMMA-JOINED MATCHED RULE IDS
003300     05  AUDIT-MATCHED-RULE-NAMES  PIC X(200).                    FRD0602 
003400*                               COMMA-JOINED MATCHED RULE NAMES
003500     05  AUDIT-FINAL-ACTION        PIC X(06).
003600         88  AUDIT-ACTION-IS-CLEAN     VALUE SPACES.
003700         88  AUDIT-ACTION-IS-FLAG      VALUE "FLAG".
003800         88  AUDIT-ACTION-IS-BLOCK     VALUE "BLOCK".
003900         88  AUDIT-ACTION-IS-ROUTE     VALUE "ROUTE".
004000         88  AUDIT-ACTION-IS-ENRICH    VALUE "ENRICH".
004100     05  AUDIT-ACTION-DETAILS      PIC X(60).
004200*                               REASON/TOPIC OF THE PRIMARY RULE
004300     05  AUDIT-PROCESSED-AT        PIC X(26).
004400*                               ISO-8601 TIMESTAMP, RUN TIME
004500     05  AUDIT-PROCESSED-AT-R REDEFINES AUDIT-PROCESSED-AT.
004600         10  AUDIT-PROC-YYYY       PIC X(04).                     FRDY2K  
004700         10  FILLER                PIC X(01).
004800         10  AUDIT-PROC-MM         PIC X(02).
004900         10  FILLER                PIC X(01).
005000         10  AUDIT-PROC-DD         PIC X(02).
005100         10  FILLER                PIC X(12).
005200     05  FILLER                    PIC X(15).
