000100* FRDVLNK.cpybk
000200* LINKAGE AREA FOR CALL "FRDVEVAL" - THE RULE EVALUATOR.
000300* CALLER PASSES ONE APPLICATION FIELD (NAME/VALUE/PRESENT-FLAG)
000400* AND ONE RULE'S OPERATOR/COMPARE-VALUE; FRDVEVAL HANDS BACK
000500* WHETHER THE CONDITION MATCHED.
000600******************************************************************
000700* HISTORY OF MODIFICATION:
000800******************************************************************
000900* TAG     DEV     DATE        DESCRIPTION
001000*-----------------------------------------------------------------
001100* FRD008  ACNMTN  14/03/1991  INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  WK-L-VEVAL-AREA.
001400     05  WK-L-VEVAL-INPUT.
001500         10  WK-L-FIELD-NAME        PIC X(30).
001600         10  WK-L-FIELD-VALUE       PIC X(60).
001700         10  WK-L-FIELD-PRESENT     PIC X(01).
001800             88  WK-L-FIELD-IS-PRESENT  VALUE "Y".
001900         10  WK-L-OPERATOR          PIC X(04).
002000         10  WK-L-COMPARE-VALUE     PIC X(60).
002100     05  WK-L-VEVAL-OUTPUT.
002200         10  WK-L-MATCHED           PIC X(01).
002300             88  WK-L-RULE-MATCHED      VALUE "Y".
002400             88  WK-L-RULE-NOT-MATCHED  VALUE "N".
