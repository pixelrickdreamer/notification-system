000100* FRDEVLNK.cpybk
000200* LINKAGE AREA FOR CALL "FRDRPAYF" / "FRDRINVL" / "FRDRHVAL" -
000300* THE THREE FIXED EVENT-SCREENING RULES OWNED BY FRDEVRTE.
000400* CALLER PASSES THE EVENT RECORD FIELDS THE RULE MIGHT NEED;
000500* EACH RULE HANDS BACK WHETHER IT FIRED AND, IF SO, THE
000600* NOTIFICATION AND/OR ROUTED-ALERT CONTENT FOR THE DRIVER TO
000700* WRITE (THE DRIVER OWNS THE FD'S, AS WITH FRDRLNK).
000800******************************************************************
000900* HISTORY OF MODIFICATION:
001000******************************************************************
001100* TAG     DEV     DATE        DESCRIPTION
001200*-----------------------------------------------------------------
001300* FRD010  ACNMTN  22/08/1992  INITIAL VERSION.
001400*-----------------------------------------------------------------
001500* FRD014  ACNMTN  24/08/1992  ADDED LOG-LEVEL/LOG-MESSAGE OUTPUT
001600*                 FIELDS - FRDEVRTE DISPLAYS ONE SYSOUT LINE PER
001700*                 FIRED RULE, SAME AS THE MAIN FRAUD ENGINE.
001800*-----------------------------------------------------------------
001900 01  WK-L-EVRULE-AREA.
002000     05  WK-L-EVRULE-INPUT.
002100         10  WK-L-EVT-ID                PIC X(36).
002200         10  WK-L-EVT-TYPE               PIC X(20).
002300         10  WK-L-EVT-PL-ORDER-ID        PIC X(20).
002400         10  WK-L-EVT-PL-AMOUNT          PIC S9(09)V99 COMP-3.
002500         10  WK-L-EVT-PL-PAYMENT-ID      PIC X(20).
002600         10  WK-L-EVT-PL-REASON          PIC X(60).
002700         10  WK-L-EVT-PL-PRODUCT-ID      PIC X(20).
002800         10  WK-L-EVT-PL-PRODUCT-NAME    PIC X(30).
002900         10  WK-L-EVT-PL-CURR-STOCK      PIC 9(07) COMP-3.
003000     05  WK-L-EVRULE-OUTPUT.
003100         10  WK-L-EVRULE-MATCHED         PIC X(01).
003200             88  WK-L-EVRULE-IS-MATCHED      VALUE "Y".
003300         10  WK-L-EVRULE-NOTIF-USER-ID   PIC X(20).
003400         10  WK-L-EVRULE-NOTIF-TYPE      PIC X(10).
003500         10  WK-L-EVRULE-NOTIF-MESSAGE   PIC X(120).
003600         10  WK-L-EVRULE-ROUTE-WANTED    PIC X(01).
003700             88  WK-L-EVRULE-ROUTE-IS-WANTED VALUE "Y".
003800         10  WK-L-EVRULE-ROUTE-TOPIC     PIC X(20).
003900         10  WK-L-EVRULE-ROUTE-DETAIL    PIC X(60).
004000         10  WK-L-EVRULE-ROUTE-RULE-NAME PIC X(40).
004100         10  WK-L-EVRULE-LOG-LEVEL       PIC X(05).
004200         10  WK-L-EVRULE-LOG-MESSAGE     PIC X(40).
